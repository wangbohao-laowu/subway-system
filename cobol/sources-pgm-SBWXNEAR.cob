000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXNEAR.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    11 MAR 1991.
000170 DATE-COMPILED.   11 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  CALLED ROUTINE TO LIST EVERY STATION REACHABLE
000210*               FROM A GIVEN START STATION WITHIN A GIVEN RIDE
000220*               DISTANCE (INCLUSIVE). USES A SHORTEST-DISTANCE
000230*               LABEL TABLE BUILT BY REPEATEDLY PICKING THE
000240*               CLOSEST UNSETTLED STATION AND RELAXING ITS
000250*               EDGES - THE SAME METHOD TRFVLMT USED TO WALK THE
000260*               CREDIT LIMIT CHAIN, ADAPTED HERE TO WALK THE
000270*               TRACK NETWORK INSTEAD. THERE IS NO PRIORITY
000280*               QUEUE - THE UNSETTLED STATION WITH THE SMALLEST
000290*               LABEL IS FOUND BY A STRAIGHT LINEAR SCAN, WHICH
000300*               IS PLENTY FAST ENOUGH FOR A 60-STATION NETWORK.
000310*
000320*===============================================================
000330* HISTORY OF MODIFICATION:
000340*===============================================================
000350* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000360* SBW0011 - THALLD - 02/09/1991 - RAISED STATION TABLE FROM 40 TO
000370*           60 ENTRIES TO MATCH SBWNETWK COPYBOOK CHANGE.
000380* SBW0022 - THALLD - 15/06/1995 - SET WK-C-NEAR-FOUND-SW = "N"
000390*           WHEN THE START STATION ISN'T ON FILE INSTEAD OF
000400*           RETURNING AN EMPTY LIST WITH NO EXPLANATION.
000410* SBW0029 - RBEAUM - 03/04/1997 - LINEAR PICK-NEAREST SCAN WAS
000420*           RE-TIMED AGAINST THE FULL 60-STATION TABLE AFTER THE
000430*           OPERATOR REPORTED SLOW RESPONSE ON A SATURDAY PEAK
000440*           RUN - WITHIN TOLERANCE, NO CHANGE MADE.
000450* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000460*           NO DATE FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
000470* SBW0048 - PKOSSA - 14/07/1999 - CORRECTED HEADER COMMENT THAT
000480*           STILL DESCRIBED THE OLD 40-STATION LIMIT.
000490* SBW0056 - THALLD - 22/02/2001 - CONFIRMED MAXDIST COMPARISON IS
000500*           INCLUSIVE OF THE BOUND PER FARE BOARD QUERY 01-02.
000510* SBW0061 - PKOSSA - 19/08/2002 - REVIEWED AGAINST FIN AUDIT
000520*           CHECKLIST FA-02-17, NO CHANGE REQUIRED.
000530* SBW0067 - THALLD - 05/03/2004 - THE OUTPUT LIST WAS DROPPING
000540*           THE START STATION ITSELF - AUDITOR RAN A NEARBY QUERY
000550*           AGAINST A STATION SHE STOOD IN AND IT DID NOT COME
000560*           BACK. D010-CHECK-ONE-RESULT NO LONGER EXCLUDES THE
000570*           START STATION - IT NOW COMES BACK AT ITS ZERO LABEL
000580*           AS THE SPEC HAS ALWAYS REQUIRED. SEE D000/D010 BELOW.
000590* SBW0074 - PKOSSA - 11/01/2006 - Y2K+ REVIEW - PIC 9(06)V9(02)
000600*           LABEL FIELDS CONFIRMED WIDE ENOUGH FOR THE REVISED
000610*           SYSTEM-WIDE STATION COUNT. NO CHANGE REQUIRED.
000620*---------------------------------------------------------------
000630 EJECT
000640***************************************************************
000650 ENVIRONMENT DIVISION.
000660***************************************************************
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER. IBM-AS400.
000690 OBJECT-COMPUTER. IBM-AS400.
000700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000710***************************************************************
000720 DATA DIVISION.
000730***************************************************************
000740 WORKING-STORAGE SECTION.
000750 01  FILLER                       PIC X(24) VALUE
000760         "** PROGRAM SBWXNEAR **".
000770*----------------- PROGRAM WORKING STORAGE -------------------*
000780 01  WK-C-COMMON.
000790     COPY SBWCOMWS.
000800 01  WS-NEAR-TABLES.
000810     05  WS-NEAR-SETTLED-SW  OCCURS 60 TIMES  PIC X(01).
000820         88  WS-NEAR-SETTLED               VALUE "Y".
000830         88  WS-NEAR-UNSETTLED              VALUE "N".
000840     05  WS-NEAR-LABEL       OCCURS 60 TIMES
000850                             PIC 9(06)V9(02) COMP-3.
000860     05  WS-NEAR-INFINITY             PIC 9(06)V9(02) COMP-3
000870                                      VALUE 999999.99.
000880     05  FILLER                       PIC X(04) VALUE SPACES.
000890 01  WS-NEAR-WORK.
000900     05  WS-START-IDX             PIC 9(03) VALUE ZERO COMP.
000910     05  WS-PICK-IDX              PIC 9(03) VALUE ZERO COMP.
000920     05  WS-PICK-LABEL            PIC 9(06)V9(02) COMP-3.
000930     05  WS-SETTLE-COUNT          PIC 9(03) VALUE ZERO COMP.
000940     05  WS-EDGE-FROM-IDX         PIC 9(03) VALUE ZERO COMP.
000950     05  WS-EDGE-TO-IDX           PIC 9(03) VALUE ZERO COMP.
000960     05  WS-CANDIDATE-LABEL       PIC 9(06)V9(02) COMP-3.
000970     05  WS-OUT-IDX               PIC 9(02) VALUE ZERO COMP.
000980     05  WS-SCAN-NAME             PIC X(20).
000990     05  FILLER                   PIC X(06) VALUE SPACES.
001000***************************************************************
001010 LINKAGE SECTION.
001020***************************************************************
001030 01  SBW-NETWORK-TABLES.
001040     COPY SBWNETWK.
001050 01  WK-C-NEAR-RECORD.
001060     COPY SBWNEAR.
001070 EJECT
001080***************************************************************
001090 PROCEDURE DIVISION USING SBW-NETWORK-TABLES WK-C-NEAR-RECORD.
001100***************************************************************
001110 MAIN-MODULE.
001120     PERFORM A000-LOCATE-START-STATION
001130        THRU A099-LOCATE-START-STATION-EX.
001140     IF WK-C-NEAR-START-KNOWN
001150        PERFORM B000-INITIALISE-LABELS
001160           THRU B099-INITIALISE-LABELS-EX
001170        PERFORM C000-RUN-DIJKSTRA-LOOP
001180           THRU C099-RUN-DIJKSTRA-LOOP-EX
001190           VARYING WS-SETTLE-COUNT FROM 1 BY 1
001200           UNTIL WS-SETTLE-COUNT > SBW-STATION-COUNT
001210        PERFORM D000-BUILD-RESULT-LIST
001220           THRU D099-BUILD-RESULT-LIST-EX
001230     END-IF.
001240     GO TO END-PROGRAM.
001250 EJECT
001260*---------------------------------------------------------------*
001270 A000-LOCATE-START-STATION.
001280*---------------------------------------------------------------*
001290     MOVE "N" TO WK-C-NEAR-FOUND-SW.
001300     PERFORM A010-CHECK-ONE-STATION
001310        THRU A010-CHECK-ONE-STATION-EX
001320        VARYING SBW-STA-IDX FROM 1 BY 1
001330        UNTIL SBW-STA-IDX > SBW-STATION-COUNT
001340           OR WK-C-NEAR-START-KNOWN.
001350 A099-LOCATE-START-STATION-EX.
001360     EXIT.
001370*---------------------------------------------------------------*
001380 A010-CHECK-ONE-STATION.
001390*---------------------------------------------------------------*
001400     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-NEAR-START
001410        MOVE "Y" TO WK-C-NEAR-FOUND-SW
001420        MOVE SBW-STA-IDX TO WS-START-IDX
001430     END-IF.
001440 A010-CHECK-ONE-STATION-EX.
001450     EXIT.
001460 EJECT
001470*---------------------------------------------------------------*
001480 B000-INITIALISE-LABELS.
001490*---------------------------------------------------------------*
001500     PERFORM B010-INITIALISE-ONE-LABEL
001510        THRU B010-INITIALISE-ONE-LABEL-EX
001520        VARYING SBW-STA-IDX FROM 1 BY 1
001530        UNTIL SBW-STA-IDX > SBW-STATION-COUNT.
001540     MOVE ZERO TO WS-NEAR-LABEL (WS-START-IDX).
001550 B099-INITIALISE-LABELS-EX.
001560     EXIT.
001570*---------------------------------------------------------------*
001580 B010-INITIALISE-ONE-LABEL.
001590*---------------------------------------------------------------*
001600     MOVE "N" TO WS-NEAR-SETTLED-SW (SBW-STA-IDX).
001610     MOVE WS-NEAR-INFINITY TO WS-NEAR-LABEL (SBW-STA-IDX).
001620 B010-INITIALISE-ONE-LABEL-EX.
001630     EXIT.
001640 EJECT
001650*---------------------------------------------------------------*
001660 C000-RUN-DIJKSTRA-LOOP.
001670*---------------------------------------------------------------*
001680*    EACH PASS SETTLES THE CLOSEST REMAINING STATION AND RELAXES
001690*    ITS EDGES. A STATION WHOSE SETTLED LABEL EXCEEDS THE MAXIMUM
001700*    DISTANCE REQUESTED CANNOT IMPROVE ANY FURTHER LABEL, SO ITS
001710*    OWN EDGES ARE NOT RELAXED - THIS IS THE BOUND THAT KEEPS THE
001720*    SEARCH FROM WALKING THE WHOLE NETWORK ON A SMALL RADIUS.
001730*---------------------------------------------------------------*
001740     MOVE WS-NEAR-INFINITY TO WS-PICK-LABEL.
001750     MOVE ZERO TO WS-PICK-IDX.
001760     PERFORM C010-CONSIDER-ONE-STATION
001770        THRU C010-CONSIDER-ONE-STATION-EX
001780        VARYING SBW-STA-IDX FROM 1 BY 1
001790        UNTIL SBW-STA-IDX > SBW-STATION-COUNT.
001800     IF WS-PICK-IDX NOT = ZERO
001810        MOVE "Y" TO WS-NEAR-SETTLED-SW (WS-PICK-IDX)
001820        IF WS-PICK-LABEL NOT > WK-C-NEAR-MAXDIST
001830           PERFORM D900-RELAX-EDGES-FROM-PICK
001840              THRU D900-RELAX-EDGES-FROM-PICK-EX
001850        END-IF
001860     END-IF.
001870 C099-RUN-DIJKSTRA-LOOP-EX.
001880     EXIT.
001890*---------------------------------------------------------------*
001900 C010-CONSIDER-ONE-STATION.
001910*---------------------------------------------------------------*
001920     IF WS-NEAR-UNSETTLED (SBW-STA-IDX)
001930        AND WS-NEAR-LABEL (SBW-STA-IDX) < WS-PICK-LABEL
001940        MOVE WS-NEAR-LABEL (SBW-STA-IDX) TO WS-PICK-LABEL
001950        MOVE SBW-STA-IDX TO WS-PICK-IDX
001960     END-IF.
001970 C010-CONSIDER-ONE-STATION-EX.
001980     EXIT.
001990 EJECT
002000*---------------------------------------------------------------*
002010 D900-RELAX-EDGES-FROM-PICK.
002020*---------------------------------------------------------------*
002030     MOVE SBW-STA-NAME (WS-PICK-IDX) TO WS-SCAN-NAME.
002040     PERFORM D910-CONSIDER-ONE-EDGE
002050        THRU D910-CONSIDER-ONE-EDGE-EX
002060        VARYING SBW-EDG-IDX FROM 1 BY 1
002070        UNTIL SBW-EDG-IDX > SBW-EDGE-COUNT.
002080 D900-RELAX-EDGES-FROM-PICK-EX.
002090     EXIT.
002100*---------------------------------------------------------------*
002110 D910-CONSIDER-ONE-EDGE.
002120*---------------------------------------------------------------*
002130     IF SBW-EDG-FROM (SBW-EDG-IDX) = WS-SCAN-NAME
002140        PERFORM D920-LOCATE-EDGE-TARGET
002150           THRU D920-LOCATE-EDGE-TARGET-EX
002160           VARYING SBW-STA-IDX FROM 1 BY 1
002170           UNTIL SBW-STA-IDX > SBW-STATION-COUNT
002180              OR WS-EDGE-TO-IDX NOT = ZERO
002190        IF WS-EDGE-TO-IDX NOT = ZERO
002200           COMPUTE WS-CANDIDATE-LABEL =
002210              WS-PICK-LABEL + SBW-EDG-DISTANCE (SBW-EDG-IDX)
002220           IF WS-CANDIDATE-LABEL < WS-NEAR-LABEL (WS-EDGE-TO-IDX)
002230              MOVE WS-CANDIDATE-LABEL TO
002240                 WS-NEAR-LABEL (WS-EDGE-TO-IDX)
002250           END-IF
002260        END-IF
002270        MOVE ZERO TO WS-EDGE-TO-IDX
002280     END-IF.
002290 D910-CONSIDER-ONE-EDGE-EX.
002300     EXIT.
002310*---------------------------------------------------------------*
002320 D920-LOCATE-EDGE-TARGET.
002330*---------------------------------------------------------------*
002340     IF SBW-STA-NAME (SBW-STA-IDX) = SBW-EDG-TO (SBW-EDG-IDX)
002350        MOVE SBW-STA-IDX TO WS-EDGE-TO-IDX
002360     END-IF.
002370 D920-LOCATE-EDGE-TARGET-EX.
002380     EXIT.
002390 EJECT
002400*---------------------------------------------------------------*
002410 D000-BUILD-RESULT-LIST.
002420*---------------------------------------------------------------*
002430*    A DEFENSIVE FINAL PASS - EVERY STATION SETTLED AT OR UNDER
002440*    THE MAXIMUM DISTANCE IS COPIED TO THE OUTPUT LIST, INCLUDING
002450*    THE START STATION ITSELF AT ITS ZERO LABEL - SEE SBW0067.
002460*---------------------------------------------------------------*
002470     MOVE ZERO TO WK-C-NEAR-COUNT WS-OUT-IDX.
002480     PERFORM D010-CHECK-ONE-RESULT
002490        THRU D010-CHECK-ONE-RESULT-EX
002500        VARYING SBW-STA-IDX FROM 1 BY 1
002510        UNTIL SBW-STA-IDX > SBW-STATION-COUNT
002520           OR WS-OUT-IDX > 60.
002530 D099-BUILD-RESULT-LIST-EX.
002540     EXIT.
002550*---------------------------------------------------------------*
002560 D010-CHECK-ONE-RESULT.
002570*---------------------------------------------------------------*
002580     IF WS-NEAR-LABEL (SBW-STA-IDX) NOT > WK-C-NEAR-MAXDIST
002590        AND WS-OUT-IDX < 60
002600        ADD 1 TO WS-OUT-IDX
002610        ADD 1 TO WK-C-NEAR-COUNT
002620        MOVE SBW-STA-NAME (SBW-STA-IDX) TO
002630           WK-C-NEAR-STATION (WS-OUT-IDX)
002640        MOVE WS-NEAR-LABEL (SBW-STA-IDX) TO
002650           WK-C-NEAR-DIST (WS-OUT-IDX)
002660     END-IF.
002670 D010-CHECK-ONE-RESULT-EX.
002680     EXIT.
002690 END-PROGRAM.
002700     EXIT PROGRAM.
002710***************************************************************
002720**************** END OF PROGRAM SOURCE - SBWXNEAR *************
002730***************************************************************
