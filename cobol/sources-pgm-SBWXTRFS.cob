000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXTRFS.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    11 MAR 1991.
000170 DATE-COMPILED.   11 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  CALLED ROUTINE TO LIST EVERY TRANSFER STATION IN
000210*               THE NETWORK - A TRANSFER STATION BEING ONE SERVED
000220*               BY TWO OR MORE DISTINCT LINES. NO INPUT - THE
000230*               WHOLE STATION TABLE IS SCANNED EACH TIME THIS IS
000240*               CALLED.
000250*
000260*===============================================================
000270* HISTORY OF MODIFICATION:
000280*===============================================================
000290* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000300* SBW0018 - THALLD - 09/09/1992 - RAISED THE OUTPUT LIST LIMIT TO
000310*           60 STATIONS TO MATCH SBWNETWK COPYBOOK CHANGE - WAS
000320*           40.
000330* SBW0033 - RBEAUM - 14/05/1997 - LINE-NAME LIST NOW BUILT FROM
000340*           THE STATION'S OWN DISTINCT LINE LIST MAINTAINED BY
000350*           SBWXADDS RATHER THAN RE-SCANNING THE WHOLE EDGE
000360*           TABLE PER STATION.
000370* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000380*           NO DATE FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
000390* SBW0047 - PKOSSA - 12/04/1999 - CORRECTED HEADER COMMENT THAT
000400*           STILL DESCRIBED THE OLD 40-STATION OUTPUT LIMIT.
000410* SBW0054 - THALLD - 18/08/2000 - A STATION WITH EXACTLY 10
000420*           DISTINCT LINES WAS COMING BACK WITH A BLANK LINE
000430*           LIST - WS-LINE-BUILD-PTR WAS LEFT AT 1 INSTEAD OF
000440*           BEING RESET FOR EACH STATION. MOVE OF SPACES ADDED
000450*           BEFORE THE APPEND LOOP.
000460* SBW0060 - RBEAUM - 27/01/2002 - REVIEWED AGAINST FIN AUDIT
000470*           CHECKLIST FA-02-17, NO CHANGE REQUIRED.
000480A* SBW0068 - THALLD - 22/06/2004 - THE TRANSFER LIST WAS
000490B*           TRUNCATING AT 60 STATIONS WITH NO INDICATION TO THE
000500C*           CALLER - CALLING PROGRAM NOW CHECKS WK-C-TRFS-COUNT
000510D*           = 60 AND ISSUES A WARNING ON THE OPERATOR REPORT.
000520E*           NO CHANGE TO THIS PROGRAM.
000530F* SBW0075 - PKOSSA - 20/02/2006 - Y2K+ REVIEW - THIS PROGRAM
000540G*           STILL READS NO DATE FIELDS, NO CHANGE REQUIRED.
000550H*           SIGNED OFF.
000560*---------------------------------------------------------------
000570 EJECT
000580***************************************************************
000590 ENVIRONMENT DIVISION.
000600***************************************************************
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-AS400.
000630 OBJECT-COMPUTER. IBM-AS400.
000640 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000650***************************************************************
000660 DATA DIVISION.
000670***************************************************************
000680 WORKING-STORAGE SECTION.
000690 01  FILLER                       PIC X(24) VALUE
000700         "** PROGRAM SBWXTRFS **".
000710*----------------- PROGRAM WORKING STORAGE -------------------*
000720 01  WK-C-COMMON.
000730     COPY SBWCOMWS.
000740 01  WS-TRFS-WORK.
000750     05  WS-OUT-IDX               PIC 9(02) VALUE ZERO COMP.
000760     05  WS-LINE-SCAN-IDX         PIC 9(02) VALUE ZERO COMP.
000770     05  WS-LINE-BUILD-PTR        PIC 9(02) VALUE ZERO COMP.
000780     05  FILLER                   PIC X(06) VALUE SPACES.
000790***************************************************************
000800 LINKAGE SECTION.
000810***************************************************************
000820 01  SBW-NETWORK-TABLES.
000830     COPY SBWNETWK.
000840 01  WK-C-TRFS-RECORD.
000850     COPY SBWTRFS.
000860 EJECT
000870***************************************************************
000880 PROCEDURE DIVISION USING SBW-NETWORK-TABLES WK-C-TRFS-RECORD.
000890***************************************************************
000900 MAIN-MODULE.
000910     MOVE ZERO TO WK-C-TRFS-COUNT.
000920     MOVE ZERO TO WS-OUT-IDX.
000930     PERFORM A010-CHECK-ONE-STATION
000940        THRU A010-CHECK-ONE-STATION-EX
000950        VARYING SBW-STA-IDX FROM 1 BY 1
000960        UNTIL SBW-STA-IDX > SBW-STATION-COUNT
000970           OR WS-OUT-IDX > 60.
000980     GO TO END-PROGRAM.
000990 EJECT
001000*---------------------------------------------------------------*
001010 A010-CHECK-ONE-STATION.
001020*---------------------------------------------------------------*
001030     IF SBW-STA-LINE-COUNT (SBW-STA-IDX) >= 2
001040        AND WS-OUT-IDX < 60
001050        ADD 1 TO WS-OUT-IDX
001060        ADD 1 TO WK-C-TRFS-COUNT
001070        MOVE SBW-STA-NAME (SBW-STA-IDX) TO
001080           WK-C-TRFS-STATION (WS-OUT-IDX)
001090        MOVE SBW-STA-LINE-COUNT (SBW-STA-IDX) TO
001100           WK-C-TRFS-LNCNT (WS-OUT-IDX)
001110        MOVE SPACES TO WK-C-TRFS-LINES (WS-OUT-IDX)
001120        MOVE 1 TO WS-LINE-BUILD-PTR
001130        PERFORM A020-APPEND-ONE-LINE-NAME
001140           THRU A020-APPEND-ONE-LINE-NAME-EX
001150           VARYING WS-LINE-SCAN-IDX FROM 1 BY 1
001160           UNTIL WS-LINE-SCAN-IDX >
001170              SBW-STA-LINE-COUNT (SBW-STA-IDX)
001180     END-IF.
001190 A010-CHECK-ONE-STATION-EX.
001200     EXIT.
001210*---------------------------------------------------------------*
001220 A020-APPEND-ONE-LINE-NAME.
001230*---------------------------------------------------------------*
001240     STRING SBW-STA-LINE-LIST (SBW-STA-IDX WS-LINE-SCAN-IDX)
001250                DELIMITED BY SPACE
001260            " " DELIMITED BY SIZE
001270         INTO WK-C-TRFS-LINES (WS-OUT-IDX)
001280         WITH POINTER WS-LINE-BUILD-PTR
001290     END-STRING.
001300 A020-APPEND-ONE-LINE-NAME-EX.
001310     EXIT.
001320 END-PROGRAM.
001330     EXIT PROGRAM.
001340***************************************************************
001350**************** END OF PROGRAM SOURCE - SBWXTRFS *************
001360***************************************************************
