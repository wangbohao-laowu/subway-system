000100***************************************************************
000110* SBWSEGRC.CPYBK
000120* LINE-SEGMENT INPUT RECORD - RAW FD RECORD PLUS THE FIELDS
000130* PARSED OUT OF IT BY THE LOADER. THE INPUT FILE IS A PLAIN
000140* TEXT FILE, ONE SEGMENT PER LINE, FOUR BLANK-DELIMITED FIELDS.
000150***************************************************************
000160* AMENDMENT HISTORY:
000170*---------------------------------------------------------------
000180* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000190* SBW0009 - THALLD - 30/08/1991 - RAISE SBW-SEGIN-LINE FROM 60
000200*           TO 80 BYTES - LONG DOUBLE-BARRELLED LINE NAMES ON
000210*           THE JOINT OPERATING AGREEMENT SEGMENTS RAN OVER.
000220* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - NO DATE FIELDS IN
000230*           THIS COPYBOOK, NO CHANGE REQUIRED. SIGNED OFF.
000240*---------------------------------------------------------------
000250 01  SBW-SEGIN-RECORD.
000260     05  SBW-SEGIN-LINE               PIC X(80).
000270*                        RAW INPUT LINE AS READ FROM THE FILE
000280 01  SBW-SEG-PARSED-FIELDS.
000290     05  SBW-SEG-LINE-NAME            PIC X(20).
000300     05  SBW-SEG-STATION-A            PIC X(20).
000310     05  SBW-SEG-STATION-B            PIC X(20).
000320     05  SBW-SEG-DISTANCE-EDIT        PIC X(12).
000330*                        4TH FIELD, UNSTRUNG BUT NOT YET PROVEN
000340*                        NUMERIC
000350     05  SBW-SEG-DISTANCE             PIC 9(04)V9(02)
000360                                      VALUE ZERO COMP-3.
000370     05  SBW-SEG-FIELD-COUNT          PIC 9(02) VALUE ZERO
000380                                      COMP.
000390*                        NUMBER OF FIELDS ACTUALLY UNSTRUNG -
000400*                        MUST BE EXACTLY 4 OR THE LINE IS BAD
000410     05  FILLER                       PIC X(10) VALUE SPACES.
