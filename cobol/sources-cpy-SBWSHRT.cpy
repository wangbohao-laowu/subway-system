000100***************************************************************
000110* SBWSHRT.CPYBK
000120* LINKAGE RECORD FOR CALLED ROUTINE SBWXSHRT - SHORTEST PATH
000130* (DIJKSTRA) QUERY.
000140***************************************************************
000150* AMENDMENT HISTORY:
000160*---------------------------------------------------------------
000170* SBW0004 - RBEAUM - 19/03/1991 - INITIAL VERSION.
000180*---------------------------------------------------------------
000190 01  WK-C-SHRT-RECORD.
000200     05  WK-C-SHRT-INPUT.
000210         10  WK-C-SHRT-START          PIC X(20).
000220         10  WK-C-SHRT-END            PIC X(20).
000230     05  WK-C-SHRT-OUTPUT.
000240         10  WK-C-SHRT-FOUND-SW       PIC X(01).
000250             88  WK-C-SHRT-PATH-FOUND         VALUE "Y".
000260             88  WK-C-SHRT-PATH-NOTFOUND      VALUE "N".
000270         10  WK-C-SHRT-STA-COUNT      PIC 9(03) VALUE ZERO
000280                                      COMP-3.
000290         10  WK-C-SHRT-STA-LIST OCCURS 60 TIMES
000300                                      PIC X(20).
000310         10  WK-C-SHRT-TOT-DIST       PIC 9(06)V9(02)
000320                                      VALUE ZERO COMP-3.
000330         10  FILLER                   PIC X(08).
