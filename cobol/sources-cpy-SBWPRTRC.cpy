000100***************************************************************
000110* SBWPRTRC.CPYBK
000120* PRINT LINE LAYOUTS FOR THE QUERY LISTING (SBWRPTOUT). ONE
000130* FLAT LINE PER QUERY RESULT, NO SUBTOTAL OR PAGE BREAK - THIS
000140* IS A CYCLE LISTING, NOT AN ACCOUNTING REPORT.
000150***************************************************************
000160* AMENDMENT HISTORY:
000170*---------------------------------------------------------------
000180* SBW0002 - RBEAUM - 12/03/1991 - INITIAL VERSION - TRANSFER AND
000190*           NEARBY LINES ONLY.
000200* SBW0018 - THALLD - 04/01/1994 - ADD PATH AND SHORTEST LINES.
000210* SBW0026 - RBEAUM - 22/10/1995 - ADD FARE LINE.
000220*---------------------------------------------------------------
000230 01  SBW-RPT-TITLE-LINE.
000240     05  SBW-RPT-TITLE-CC             PIC X(01) VALUE SPACE.
000250     05  FILLER                       PIC X(30) VALUE
000260             "SUBWAY NETWORK QUERY LISTING".
000270     05  FILLER                       PIC X(49) VALUE SPACES.
000280 01  SBW-RPT-TRFS-LINE.
000290     05  SBW-RPT-TRFS-CC              PIC X(01) VALUE SPACE.
000300     05  FILLER                       PIC X(02) VALUE SPACES.
000310     05  SBW-RPT-TRFS-STATION         PIC X(20).
000320     05  FILLER                       PIC X(02) VALUE SPACES.
000330     05  SBW-RPT-TRFS-LNCNT           PIC ZZ9.
000340     05  FILLER                       PIC X(02) VALUE SPACES.
000350     05  SBW-RPT-TRFS-LINES           PIC X(51).
000360 01  SBW-RPT-NEAR-LINE.
000370     05  SBW-RPT-NEAR-CC              PIC X(01) VALUE SPACE.
000380     05  FILLER                       PIC X(02) VALUE SPACES.
000390     05  SBW-RPT-NEAR-STATION         PIC X(20).
000400     05  FILLER                       PIC X(02) VALUE SPACES.
000410     05  SBW-RPT-NEAR-DIST            PIC ZZZ9.99.
000420     05  FILLER                       PIC X(51) VALUE SPACES.
000430 01  SBW-RPT-PATH-LINE.
000440     05  SBW-RPT-PATH-CC              PIC X(01) VALUE SPACE.
000450     05  FILLER                       PIC X(02) VALUE SPACES.
000460     05  SBW-RPT-PATH-SEQ             PIC ZZ9.
000470     05  FILLER                       PIC X(02) VALUE SPACES.
000480     05  SBW-RPT-PATH-DIST            PIC ZZZZ9.99.
000490     05  FILLER                       PIC X(02) VALUE SPACES.
000500     05  SBW-RPT-PATH-STATIONS        PIC X(60).
000510 01  SBW-RPT-SHRT-LINE.
000520     05  SBW-RPT-SHRT-CC              PIC X(01) VALUE SPACE.
000530     05  FILLER                       PIC X(02) VALUE SPACES.
000540     05  SBW-RPT-SHRT-DIST            PIC ZZZZ9.99.
000550     05  FILLER                       PIC X(02) VALUE SPACES.
000560     05  SBW-RPT-SHRT-STATIONS        PIC X(70).
000570 01  SBW-RPT-FARE-LINE.
000580     05  SBW-RPT-FARE-CC              PIC X(01) VALUE SPACE.
000590     05  FILLER                       PIC X(02) VALUE SPACES.
000600     05  SBW-RPT-FARE-DIST            PIC ZZZ9.99.
000610     05  FILLER                       PIC X(02) VALUE SPACES.
000620     05  SBW-RPT-FARE-TICKET          PIC X(10).
000630     05  FILLER                       PIC X(02) VALUE SPACES.
000640     05  SBW-RPT-FARE-AMOUNT          PIC ZZZ9.99.
000650     05  FILLER                       PIC X(46) VALUE SPACES.
000660 01  SBW-RPT-MSG-LINE.
000670     05  SBW-RPT-MSG-CC               PIC X(01) VALUE SPACE.
000680     05  FILLER                       PIC X(02) VALUE SPACES.
000690     05  SBW-RPT-MSG-TEXT             PIC X(75).
