000100***************************************************************
000110* SBWNEAR.CPYBK
000120* LINKAGE RECORD FOR CALLED ROUTINE SBWXNEAR - NEARBY STATIONS
000130* (DIJKSTRA-BOUNDED) QUERY.
000140***************************************************************
000150* AMENDMENT HISTORY:
000160*---------------------------------------------------------------
000170* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000180* SBW0022 - THALLD - 15/06/1995 - ADD WK-C-NEAR-FOUND-SW, PRINT
000190*           ROUTINE WAS WRITING A ONE-LINE TABLE FOR STATIONS
000200*           THE CALLER MISSPELLED.
000210*---------------------------------------------------------------
000220 01  WK-C-NEAR-RECORD.
000230     05  WK-C-NEAR-INPUT.
000240         10  WK-C-NEAR-START          PIC X(20).
000250         10  WK-C-NEAR-MAXDIST        PIC 9(04)V9(02) COMP-3.
000260     05  WK-C-NEAR-OUTPUT.
000270         10  WK-C-NEAR-FOUND-SW       PIC X(01).
000280             88  WK-C-NEAR-START-KNOWN        VALUE "Y".
000290             88  WK-C-NEAR-START-UNKNOWN      VALUE "N".
000300         10  WK-C-NEAR-COUNT          PIC 9(03) VALUE ZERO
000310                                      COMP-3.
000320         10  WK-C-NEAR-LIST OCCURS 60 TIMES.
000330             15  WK-C-NEAR-STATION    PIC X(20).
000340             15  WK-C-NEAR-DIST       PIC 9(04)V9(02) COMP-3.
000350         10  FILLER                   PIC X(08).
