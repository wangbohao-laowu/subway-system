000100***************************************************************
000110* SBWPATH.CPYBK
000120* LINKAGE RECORD FOR CALLED ROUTINE SBWXPATH - ALL SIMPLE PATHS
000130* (DFS) QUERY. THE RESULT TABLE IS CAPPED AT 20 PATHS - SEE
000140* WK-C-PATH-TRUNC-SW - DENSE NETWORKS CAN HAVE FAR MORE SIMPLE
000150* PATHS THAN ANY REPORT COULD USEFULLY PRINT.
000160***************************************************************
000170* AMENDMENT HISTORY:
000180*---------------------------------------------------------------
000190* SBW0003 - RBEAUM - 18/03/1991 - INITIAL VERSION.
000200* SBW0037 - THALLD - 09/03/1998 - ADD WK-C-PATH-TRUNC-SW AFTER
000210*           THE INTERCHANGE LOOP JOB RAN FOR NINE MINUTES ON A
000220*           SIX-STATION LOOP AND STILL DIDN'T FINISH PRINTING.
000230*---------------------------------------------------------------
000240 01  WK-C-PATH-RECORD.
000250     05  WK-C-PATH-INPUT.
000260         10  WK-C-PATH-START          PIC X(20).
000270         10  WK-C-PATH-END            PIC X(20).
000280     05  WK-C-PATH-OUTPUT.
000290         10  WK-C-PATH-COUNT          PIC 9(03) VALUE ZERO
000300                                      COMP-3.
000310         10  WK-C-PATH-TRUNC-SW       PIC X(01).
000320             88  WK-C-PATH-TRUNCATED          VALUE "Y".
000330             88  WK-C-PATH-NOT-TRUNCATED      VALUE "N".
000340         10  WK-C-PATH-LIST OCCURS 20 TIMES.
000350             15  WK-C-PATH-STA-COUNT  PIC 9(03) COMP-3.
000360             15  WK-C-PATH-STA-LIST OCCURS 30 TIMES
000370                                      PIC X(20).
000380             15  WK-C-PATH-TOT-DIST   PIC 9(06)V9(02) COMP-3.
000390         10  FILLER                   PIC X(08).
