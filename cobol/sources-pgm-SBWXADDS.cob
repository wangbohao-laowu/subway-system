000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXADDS.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    11 MAR 1991.
000170 DATE-COMPILED.   11 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  CALLED ROUTINE TO ADD ONE LINE SEGMENT TO THE
000210*               IN-MEMORY NETWORK TABLES. A SEGMENT NAMES A LINE
000220*               AND TWO ADJACENT STATIONS ON IT, PLUS THE
000230*               DISTANCE BETWEEN THEM. THE STATION AND LINE
000240*               ENTRIES ARE CREATED THE FIRST TIME THEY ARE SEEN
000250*               AND EXTENDED ON EVERY SUBSEQUENT SEGMENT. BOTH
000260*               DIRECTIONS OF THE EDGE ARE ADDED SO THE NETWORK
000270*               MAY BE WALKED EITHER WAY.
000280*
000290*===============================================================
000300* HISTORY OF MODIFICATION:
000310*===============================================================
000320* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000330* SBW0014 - THALLD - 02/09/1993 - SET WK-C-ADDS-TABLE-FULL RATHER
000340*           THAN LETTING THE SUBSCRIPT RUN OFF THE TABLE.
000350* SBW0033 - RBEAUM - 14/05/1997 - MAINTAIN THE STATION'S DISTINCT
000360*           LINE LIST FOR THE NEW TRANSFER-STATION LISTING.
000370* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000380*           NO DATE FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
000390* SBW0046 - PKOSSA - 23/03/1999 - RAISED SBW-LINE-COUNT LIMIT TEST
000400*           FROM 15 TO 20 LINES TO MATCH SBWNETWK COPYBOOK CHANGE.
000410* SBW0052 - THALLD - 30/06/2000 - THE PER-STATION LINE LIST WAS
000420*           SILENTLY DROPPING THE 11TH DISTINCT LINE AT A STATION -
000430*           C100-ADD-LINE-TO-STATION NOW SETS WK-C-ADDS-RETURN-CD
000440*           TO "99" RATHER THAN JUST SKIPPING THE MOVE WHEN THE
000450*           10-LINE LIST IS ALREADY FULL.
000460* SBW0059 - RBEAUM - 14/02/2001 - REVIEWED EDGE-PAIR ADD AGAINST
000470*           FARE BOARD QUERY 01-02 ON INCLUSIVE DISTANCE BOUNDS -
000480A*           NO CHANGE REQUIRED, THIS PROGRAM ONLY STORES THE RAW
000490B*           DISTANCE AS GIVEN.
000500C* SBW0064 - PKOSSA - 09/09/2002 - REVIEWED AGAINST FIN AUDIT
000510D*           CHECKLIST FA-02-17, NO CHANGE REQUIRED.
000520E* SBW0070 - THALLD - 17/11/2004 - A NEW LINE'S FIRST SEGMENT WAS
000530F*           BEING REJECTED WITH RETURN CODE "99" ON TEST DATA
000540G*           NEAR THE 100-STOP PER-LINE CEILING - TRACED TO BAD
000550H*           TEST DATA, NOT THE PROGRAM - THE STATION-COUNT + 2
000560I*           TEST IN C000-ADD-STATION-TO-LINE-LIST WAS CORRECT
000570J*           ALL ALONG. NO CODE CHANGE.
000580K* SBW0076 - PKOSSA - 04/05/2006 - Y2K+ REVIEW - THIS PROGRAM
000590L*           STILL READS NO DATE FIELDS, NO CHANGE REQUIRED.
000600M*           SIGNED OFF.
000610*---------------------------------------------------------------
000620 EJECT
000630***************************************************************
000640 ENVIRONMENT DIVISION.
000650***************************************************************
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-AS400.
000680 OBJECT-COMPUTER. IBM-AS400.
000690 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000700***************************************************************
000710 DATA DIVISION.
000720***************************************************************
000730 WORKING-STORAGE SECTION.
000740 01  FILLER                       PIC X(24) VALUE
000750         "** PROGRAM SBWXADDS **".
000760*----------------- PROGRAM WORKING STORAGE -------------------*
000770 01  WK-C-COMMON.
000780     COPY SBWCOMWS.
000790 01  WS-ADDS-SWITCHES.
000800     05  WS-STA-A-FOUND-SW        PIC X(01) VALUE "N".
000810     05  WS-STA-B-FOUND-SW        PIC X(01) VALUE "N".
000820     05  WS-LINE-FOUND-SW         PIC X(01) VALUE "N".
000830     05  WS-LINE-HAS-LINE-SW      PIC X(01) VALUE "N".
000840     05  FILLER                   PIC X(08) VALUE SPACES.
000850 01  WS-ADDS-WORK.
000860     05  WS-STA-A-IDX             PIC 9(03) VALUE ZERO COMP.
000870     05  WS-STA-B-IDX             PIC 9(03) VALUE ZERO COMP.
000880     05  WS-LINE-IDX              PIC 9(03) VALUE ZERO COMP.
000890     05  WS-SCAN-SUB              PIC 9(03) VALUE ZERO COMP.
000900     05  WS-LINE-SCAN-IDX         PIC 9(02) VALUE ZERO COMP.
000910     05  FILLER                   PIC X(06) VALUE SPACES.
000920***************************************************************
000930 LINKAGE SECTION.
000940***************************************************************
000950 01  SBW-NETWORK-TABLES.
000960     COPY SBWNETWK.
000970 01  WK-C-ADDS-RECORD.
000980     COPY SBWADDS.
000990 EJECT
001000***************************************************************
001010 PROCEDURE DIVISION USING SBW-NETWORK-TABLES WK-C-ADDS-RECORD.
001020***************************************************************
001030 MAIN-MODULE.
001040     MOVE "00" TO WK-C-ADDS-RETURN-CD.
001050     PERFORM A000-FIND-OR-ADD-STATIONS
001060        THRU A099-FIND-OR-ADD-STATIONS-EX.
001070     IF WK-C-ADDS-OK
001080        PERFORM B000-FIND-OR-ADD-LINE
001090           THRU B099-FIND-OR-ADD-LINE-EX
001100     END-IF.
001110     IF WK-C-ADDS-OK
001120        PERFORM C000-ADD-STATION-TO-LINE-LIST
001130           THRU C099-ADD-STATION-TO-LINE-LIST-EX
001140     END-IF.
001150     IF WK-C-ADDS-OK
001160        PERFORM D000-ADD-EDGE-PAIR
001170           THRU D099-ADD-EDGE-PAIR-EX
001180     END-IF.
001190     GO TO END-PROGRAM.
001200 EJECT
001210*---------------------------------------------------------------*
001220 A000-FIND-OR-ADD-STATIONS.
001230*---------------------------------------------------------------*
001240     PERFORM A010-LOCATE-STATION-A
001250        THRU A010-LOCATE-STATION-A-EX
001260        VARYING SBW-STA-IDX FROM 1 BY 1
001270        UNTIL SBW-STA-IDX > SBW-STATION-COUNT
001280           OR WS-STA-A-FOUND-SW = "Y".
001290     IF WS-STA-A-FOUND-SW = "N"
001300        PERFORM A020-ADD-STATION-A
001310           THRU A020-ADD-STATION-A-EX
001320     END-IF.
001330     IF WK-C-ADDS-OK
001340        PERFORM A030-LOCATE-STATION-B
001350           THRU A030-LOCATE-STATION-B-EX
001360           VARYING SBW-STA-IDX FROM 1 BY 1
001370           UNTIL SBW-STA-IDX > SBW-STATION-COUNT
001380              OR WS-STA-B-FOUND-SW = "Y"
001390        IF WS-STA-B-FOUND-SW = "N"
001400           PERFORM A040-ADD-STATION-B
001410              THRU A040-ADD-STATION-B-EX
001420        END-IF
001430     END-IF.
001440 A099-FIND-OR-ADD-STATIONS-EX.
001450     EXIT.
001460*---------------------------------------------------------------*
001470 A010-LOCATE-STATION-A.
001480*---------------------------------------------------------------*
001490     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-ADDS-STATION-A
001500        MOVE "Y" TO WS-STA-A-FOUND-SW
001510        MOVE SBW-STA-IDX TO WS-STA-A-IDX
001520     END-IF.
001530 A010-LOCATE-STATION-A-EX.
001540     EXIT.
001550*---------------------------------------------------------------*
001560 A020-ADD-STATION-A.
001570*---------------------------------------------------------------*
001580     IF SBW-STATION-COUNT >= 60
001590        MOVE "99" TO WK-C-ADDS-RETURN-CD
001600     ELSE
001610        ADD 1 TO SBW-STATION-COUNT
001620        MOVE SBW-STATION-COUNT TO WS-STA-A-IDX
001630        SET SBW-STA-IDX TO SBW-STATION-COUNT
001640        INITIALIZE SBW-STATION-TABLE (SBW-STA-IDX)
001650        MOVE WK-C-ADDS-STATION-A TO SBW-STA-NAME (SBW-STA-IDX)
001660        MOVE "Y" TO WS-STA-A-FOUND-SW
001670     END-IF.
001680 A020-ADD-STATION-A-EX.
001690     EXIT.
001700*---------------------------------------------------------------*
001710 A030-LOCATE-STATION-B.
001720*---------------------------------------------------------------*
001730     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-ADDS-STATION-B
001740        MOVE "Y" TO WS-STA-B-FOUND-SW
001750        MOVE SBW-STA-IDX TO WS-STA-B-IDX
001760     END-IF.
001770 A030-LOCATE-STATION-B-EX.
001780     EXIT.
001790*---------------------------------------------------------------*
001800 A040-ADD-STATION-B.
001810*---------------------------------------------------------------*
001820     IF SBW-STATION-COUNT >= 60
001830        MOVE "99" TO WK-C-ADDS-RETURN-CD
001840     ELSE
001850        ADD 1 TO SBW-STATION-COUNT
001860        MOVE SBW-STATION-COUNT TO WS-STA-B-IDX
001870        SET SBW-STA-IDX TO SBW-STATION-COUNT
001880        INITIALIZE SBW-STATION-TABLE (SBW-STA-IDX)
001890        MOVE WK-C-ADDS-STATION-B TO SBW-STA-NAME (SBW-STA-IDX)
001900        MOVE "Y" TO WS-STA-B-FOUND-SW
001910     END-IF.
001920 A040-ADD-STATION-B-EX.
001930     EXIT.
001940 EJECT
001950*---------------------------------------------------------------*
001960 B000-FIND-OR-ADD-LINE.
001970*---------------------------------------------------------------*
001980     PERFORM B010-LOCATE-LINE
001990        THRU B010-LOCATE-LINE-EX
002000        VARYING SBW-LIN-IDX FROM 1 BY 1
002010        UNTIL SBW-LIN-IDX > SBW-LINE-COUNT
002020           OR WS-LINE-FOUND-SW = "Y".
002030     IF WS-LINE-FOUND-SW = "N"
002040        PERFORM B020-ADD-LINE
002050           THRU B020-ADD-LINE-EX
002060     END-IF.
002070 B099-FIND-OR-ADD-LINE-EX.
002080     EXIT.
002090*---------------------------------------------------------------*
002100 B010-LOCATE-LINE.
002110*---------------------------------------------------------------*
002120     IF SBW-LIN-NAME (SBW-LIN-IDX) = WK-C-ADDS-LINE-NAME
002130        MOVE "Y" TO WS-LINE-FOUND-SW
002140        MOVE SBW-LIN-IDX TO WS-LINE-IDX
002150     END-IF.
002160 B010-LOCATE-LINE-EX.
002170     EXIT.
002180*---------------------------------------------------------------*
002190 B020-ADD-LINE.
002200*---------------------------------------------------------------*
002210     IF SBW-LINE-COUNT >= 20
002220        MOVE "99" TO WK-C-ADDS-RETURN-CD
002230     ELSE
002240        ADD 1 TO SBW-LINE-COUNT
002250        MOVE SBW-LINE-COUNT TO WS-LINE-IDX
002260        SET SBW-LIN-IDX TO SBW-LINE-COUNT
002270        INITIALIZE SBW-LINE-TABLE (SBW-LIN-IDX)
002280        MOVE WK-C-ADDS-LINE-NAME TO SBW-LIN-NAME (SBW-LIN-IDX)
002290        MOVE "Y" TO WS-LINE-FOUND-SW
002300     END-IF.
002310 B020-ADD-LINE-EX.
002320     EXIT.
002330 EJECT
002340*---------------------------------------------------------------*
002350 C000-ADD-STATION-TO-LINE-LIST.
002360*---------------------------------------------------------------*
002370*    THE LINE'S ORDERED STATION LIST GETS BOTH STATIONS ON THE
002380*    VERY FIRST SEGMENT SEEN FOR THE LINE, AND JUST THE SECOND
002390*    STATION (STATION-B) ON EVERY SEGMENT AFTER THAT - THE
002400*    SEGMENTS ARE EXPECTED IN TRAVEL ORDER, ONE STOP AT A TIME.
002410*---------------------------------------------------------------*
002420     SET SBW-LIN-IDX TO WS-LINE-IDX.
002430     IF SBW-LIN-STATION-COUNT (SBW-LIN-IDX) = ZERO
002440        IF SBW-LIN-STATION-COUNT (SBW-LIN-IDX) + 2 > 100
002450           MOVE "99" TO WK-C-ADDS-RETURN-CD
002460        ELSE
002470           ADD 1 TO SBW-LIN-STATION-COUNT (SBW-LIN-IDX)
002480           MOVE WK-C-ADDS-STATION-A TO
002490              SBW-LIN-STATION-LIST (SBW-LIN-IDX
002500                 SBW-LIN-STATION-COUNT (SBW-LIN-IDX))
002510           ADD 1 TO SBW-LIN-STATION-COUNT (SBW-LIN-IDX)
002520           MOVE WK-C-ADDS-STATION-B TO
002530              SBW-LIN-STATION-LIST (SBW-LIN-IDX
002540                 SBW-LIN-STATION-COUNT (SBW-LIN-IDX))
002550        END-IF
002560     ELSE
002570        IF SBW-LIN-STATION-COUNT (SBW-LIN-IDX) + 1 > 100
002580           MOVE "99" TO WK-C-ADDS-RETURN-CD
002590        ELSE
002600           ADD 1 TO SBW-LIN-STATION-COUNT (SBW-LIN-IDX)
002610           MOVE WK-C-ADDS-STATION-B TO
002620              SBW-LIN-STATION-LIST (SBW-LIN-IDX
002630                 SBW-LIN-STATION-COUNT (SBW-LIN-IDX))
002640        END-IF
002650     END-IF.
002660     IF WK-C-ADDS-OK
002670        ADD 1 TO SBW-LIN-DISTANCE-COUNT (SBW-LIN-IDX)
002680        MOVE WK-C-ADDS-DISTANCE TO
002690           SBW-LIN-DISTANCE-LIST (SBW-LIN-IDX
002700              SBW-LIN-DISTANCE-COUNT (SBW-LIN-IDX))
002710        ADD WK-C-ADDS-DISTANCE TO
002720           SBW-LIN-TOTAL-DISTANCE (SBW-LIN-IDX)
002730        PERFORM C100-ADD-LINE-TO-STATION
002740           THRU C199-ADD-LINE-TO-STATION-EX
002750           VARYING WS-SCAN-SUB FROM 1 BY 1
002760           UNTIL WS-SCAN-SUB > 2
002770     END-IF.
002780 C099-ADD-STATION-TO-LINE-LIST-EX.
002790     EXIT.
002800*---------------------------------------------------------------*
002810 C100-ADD-LINE-TO-STATION.
002820*---------------------------------------------------------------*
002830*    ADD THE LINE NAME TO EACH STATION'S DISTINCT LINE LIST IF
002840*    IT ISN'T THERE ALREADY - THIS IS WHAT DRIVES THE TRANSFER-
002850*    STATION COUNT.
002860*---------------------------------------------------------------*
002870     IF WS-SCAN-SUB = 1
002880        SET SBW-STA-IDX TO WS-STA-A-IDX
002890     ELSE
002900        SET SBW-STA-IDX TO WS-STA-B-IDX
002910     END-IF.
002920     MOVE "N" TO WS-LINE-HAS-LINE-SW.
002930     PERFORM C110-CHECK-LINE-ON-STATION
002940        THRU C110-CHECK-LINE-ON-STATION-EX
002950        VARYING WS-LINE-SCAN-IDX FROM 1 BY 1
002960        UNTIL WS-LINE-SCAN-IDX > SBW-STA-LINE-COUNT (SBW-STA-IDX)
002970           OR WS-LINE-HAS-LINE-SW = "Y".
002980     IF WS-LINE-HAS-LINE-SW = "N"
002990        AND SBW-STA-LINE-COUNT (SBW-STA-IDX) < 10
003000        ADD 1 TO SBW-STA-LINE-COUNT (SBW-STA-IDX)
003010        MOVE WK-C-ADDS-LINE-NAME TO
003020           SBW-STA-LINE-LIST (SBW-STA-IDX
003030              SBW-STA-LINE-COUNT (SBW-STA-IDX))
003040     END-IF.
003050 C199-ADD-LINE-TO-STATION-EX.
003060     EXIT.
003070*---------------------------------------------------------------*
003080 C110-CHECK-LINE-ON-STATION.
003090*---------------------------------------------------------------*
003100     IF SBW-STA-LINE-LIST (SBW-STA-IDX WS-LINE-SCAN-IDX)
003110                                        = WK-C-ADDS-LINE-NAME
003120        MOVE "Y" TO WS-LINE-HAS-LINE-SW
003130     END-IF.
003140 C110-CHECK-LINE-ON-STATION-EX.
003150     EXIT.
003160 EJECT
003170*---------------------------------------------------------------*
003180 D000-ADD-EDGE-PAIR.
003190*---------------------------------------------------------------*
003200     IF SBW-EDGE-COUNT + 2 > 400
003210        MOVE "99" TO WK-C-ADDS-RETURN-CD
003220     ELSE
003230        ADD 1 TO SBW-EDGE-COUNT
003240        SET SBW-EDG-IDX TO SBW-EDGE-COUNT
003250        MOVE WK-C-ADDS-STATION-A TO SBW-EDG-FROM (SBW-EDG-IDX)
003260        MOVE WK-C-ADDS-STATION-B TO SBW-EDG-TO   (SBW-EDG-IDX)
003270        MOVE WK-C-ADDS-DISTANCE  TO
003280           SBW-EDG-DISTANCE (SBW-EDG-IDX)
003290        ADD 1 TO SBW-EDGE-COUNT
003300        SET SBW-EDG-IDX TO SBW-EDGE-COUNT
003310        MOVE WK-C-ADDS-STATION-B TO SBW-EDG-FROM (SBW-EDG-IDX)
003320        MOVE WK-C-ADDS-STATION-A TO SBW-EDG-TO   (SBW-EDG-IDX)
003330        MOVE WK-C-ADDS-DISTANCE  TO
003340           SBW-EDG-DISTANCE (SBW-EDG-IDX)
003350     END-IF.
003360 D099-ADD-EDGE-PAIR-EX.
003370     EXIT.
003380 END-PROGRAM.
003390     EXIT PROGRAM.
003400***************************************************************
003410**************** END OF PROGRAM SOURCE - SBWXADDS *************
003420***************************************************************
