000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXFARE.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    14 MAR 1991.
000170 DATE-COMPILED.   14 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  CALLED ROUTINE TO PRICE A SINGLE ONE-WAY TRIP.
000210*               TAKES A TRIP DISTANCE AND A TICKET TYPE CODE ON
000220*               THE LINKAGE RECORD AND RETURNS THE CALCULATED
000230*               FARE.  EACH CALL IS INDEPENDENT - NO RUNNING
000240*               TOTALS OR STATE ARE CARRIED BETWEEN CALLS.
000250*
000260*===============================================================
000270* HISTORY OF MODIFICATION:
000280*===============================================================
000290* SBW0002 - RBEAUM - 14/03/1991 - INITIAL VERSION.
000300* SBW0017 - RBEAUM - 02/09/1992 - ADDED THE STEPPED SURCHARGE
000310*           FOR TRIPS OVER 22 KM PER FARE BOARD RULING 92-14.
000320* SBW0033 - THALLD - 19/07/1995 - WUHAN-TONG CARD DISCOUNT ADDED
000330*           AT 10 PERCENT OFF THE COMPUTED BASE FARE.
000340* SBW0042 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000350*           NO DATE FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
000360* SBW0055 - PKOSSA - 11/04/2001 - DAY-1/3/7 UNLIMITED PASS FLAT
000370*           FARES ADDED PER FARE BOARD RULING 01-06.
000380*---------------------------------------------------------------
000390 EJECT
000400***************************************************************
000410 ENVIRONMENT DIVISION.
000420***************************************************************
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-AS400.
000450 OBJECT-COMPUTER. IBM-AS400.
000460 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000470                  UPSI-0 IS SBW-FARE-TRACE-SW.
000480***************************************************************
000490 DATA DIVISION.
000500***************************************************************
000510 WORKING-STORAGE SECTION.
000520 01  FILLER                       PIC X(24) VALUE
000530         "** PROGRAM SBWXFARE **".
000540*----------------- PROGRAM WORKING STORAGE -------------------*
000550 01  WK-C-COMMON.
000560     COPY SBWCOMWS.
000570*----------------------------------------------------------------
000580* WS-FARE-DIST-WORK CARRIES THE TRIP DISTANCE UNDER TWO VIEWS -
000590* THE NORMAL PACKED VIEW USED IN ARITHMETIC AND A SPLIT VIEW OF
000600* WHOLE KM / HUNDREDTHS OF A KM, THE LATTER USED BY THE MANUAL
000610* "ROUND UP TO THE NEXT 10 KM BAND" LOGIC BELOW.
000620*----------------------------------------------------------------
000630 01  WS-FARE-DIST-WORK.
000640     05  WS-FARE-DIST-9V2         PIC 9(04)V9(02) COMP-3.
000650     05  WS-FARE-DIST-REDEF REDEFINES WS-FARE-DIST-9V2.
000660         10  WS-FARE-DIST-WHOLE   PIC 9(04).
000670         10  WS-FARE-DIST-FRACT   PIC 9(02).
000680     05  FILLER                   PIC X(04) VALUE SPACES.
000690 01  WS-FARE-BAND-WORK.
000700     05  WS-BAND-EXCESS           PIC 9(04)V9(02) COMP-3
000710                                      VALUE ZERO.
000720     05  WS-BAND-QUOTIENT         PIC 9(04) VALUE ZERO COMP.
000730     05  WS-BAND-REMAINDER        PIC 9(04)V9(02) COMP-3
000740                                      VALUE ZERO.
000750     05  WS-BAND-REDEF REDEFINES WS-BAND-REMAINDER.
000760         10  FILLER               PIC 9(04).
000770         10  WS-BAND-REM-CENTS    PIC 9(02).
000780     05  WS-BAND-SURCHARGE        PIC 9(02) VALUE ZERO COMP.
000790     05  FILLER                   PIC X(04) VALUE SPACES.
000800 01  WS-FARE-CALC-WORK.
000810     05  WS-BASE-FARE             PIC 9(04)V9(02) COMP-3
000820                                      VALUE ZERO.
000830     05  WS-BASE-FARE-REDEF REDEFINES WS-BASE-FARE.
000840         10  WS-BASE-FARE-WHOLE   PIC 9(04).
000850         10  WS-BASE-FARE-CENTS   PIC 9(02).
000860     05  WS-FINAL-FARE            PIC 9(04)V99 COMP-3
000870                                      VALUE ZERO.
000880     05  FILLER                   PIC X(04) VALUE SPACES.
000890***************************************************************
000900 LINKAGE SECTION.
000910***************************************************************
000920 01  WK-C-FARE-RECORD.
000930     COPY SBWFARE.
000940 EJECT
000950***************************************************************
000960 PROCEDURE DIVISION USING WK-C-FARE-RECORD.
000970***************************************************************
000980 MAIN-MODULE.
000990     MOVE "00" TO WK-C-FARE-RETURN-CD.
001000     MOVE ZERO TO WK-C-FARE-AMOUNT.
001010     MOVE WK-C-FARE-DISTANCE TO WS-FARE-DIST-9V2.
001020     PERFORM A000-COMPUTE-BASE-FARE
001030        THRU A000-COMPUTE-BASE-FARE-EX.
001040     PERFORM B000-APPLY-TICKET-TYPE
001050        THRU B000-APPLY-TICKET-TYPE-EX.
001060     IF WK-C-FARE-OK
001070        MOVE WS-FINAL-FARE TO WK-C-FARE-AMOUNT
001080     END-IF.
001090     GO TO END-PROGRAM.
001100 EJECT
001110*---------------------------------------------------------------*
001120* DERIVE THE BASE FARE FROM DISTANCE ALONE, THE STEPPED SCHEDULE*
001130* PER FARE BOARD RULING 92-14.  DISTANCES OVER 22 KM ADD ONE    *
001140* UNIT FOR EVERY FULL OR PARTIAL 10 KM BAND BEYOND 22 KM - THE  *
001150* "PARTIAL BAND ROUNDS UP" RULE IS DONE BY HAND BELOW SINCE     *
001160* THIS COMPILER HAS NO CEILING FUNCTION - A DIVIDE WITH         *
001170* REMAINDER TELLS US WHETHER THE BAND CAME OUT EVEN.            *
001180*---------------------------------------------------------------*
001190 A000-COMPUTE-BASE-FARE.
001200     IF WS-FARE-DIST-9V2 NOT > 6.00
001210        MOVE 3.00 TO WS-BASE-FARE
001220     ELSE
001230        IF WS-FARE-DIST-9V2 NOT > 12.00
001240           MOVE 4.00 TO WS-BASE-FARE
001250        ELSE
001260           IF WS-FARE-DIST-9V2 NOT > 22.00
001270              MOVE 5.00 TO WS-BASE-FARE
001280           ELSE
001290              PERFORM A010-COMPUTE-OVER-22-SURCHARGE
001300                 THRU A010-COMPUTE-OVER-22-SURCHARGE-EX
001310           END-IF
001320        END-IF
001330     END-IF.
001340 A000-COMPUTE-BASE-FARE-EX.
001350     EXIT.
001360*---------------------------------------------------------------*
001370 A010-COMPUTE-OVER-22-SURCHARGE.
001380*---------------------------------------------------------------*
001390     SUBTRACT 22.00 FROM WS-FARE-DIST-9V2 GIVING WS-BAND-EXCESS.
001400     DIVIDE WS-BAND-EXCESS BY 10 GIVING WS-BAND-QUOTIENT
001410        REMAINDER WS-BAND-REMAINDER.
001420     MOVE WS-BAND-QUOTIENT TO WS-BAND-SURCHARGE.
001430     IF WS-BAND-REMAINDER NOT = ZERO
001440        ADD 1 TO WS-BAND-SURCHARGE
001450     END-IF.
001460     COMPUTE WS-BASE-FARE = 5 + WS-BAND-SURCHARGE.
001470 A010-COMPUTE-OVER-22-SURCHARGE-EX.
001480     EXIT.
001490 EJECT
001500*---------------------------------------------------------------*
001510* APPLY THE TICKET-TYPE RULE ON TOP OF THE BASE FARE.  THE      *
001520* UNLIMITED-RIDE PASSES (DAY-1/3/7) IGNORE DISTANCE AND THE     *
001530* BASE FARE ENTIRELY - FLAT PRICED PER FARE BOARD RULING 01-06. *
001540* THE WUHAN-TONG CARD IS THE ONLY TICKET TYPE WHERE THE RESULT  *
001550* CAN COME OUT TO A FRACTION OF A CENT, SO IT IS THE ONE PLACE  *
001560* IN THIS PROGRAM THAT USES COMPUTE ROUNDED.                    *
001570*---------------------------------------------------------------*
001580 B000-APPLY-TICKET-TYPE.
001590     EVALUATE TRUE
001600        WHEN WK-C-FARE-TICKET-TYPE = "NORMAL"
001610           MOVE WS-BASE-FARE TO WS-FINAL-FARE
001620        WHEN WK-C-FARE-TICKET-TYPE = "WUHAN-TONG"
001630           COMPUTE WS-FINAL-FARE ROUNDED =
001640              WS-BASE-FARE * 0.9
001650        WHEN WK-C-FARE-TICKET-TYPE = "DAY-1"
001660           MOVE 18.00 TO WS-FINAL-FARE
001670        WHEN WK-C-FARE-TICKET-TYPE = "DAY-3"
001680           MOVE 45.00 TO WS-FINAL-FARE
001690        WHEN WK-C-FARE-TICKET-TYPE = "DAY-7"
001700           MOVE 90.00 TO WS-FINAL-FARE
001710        WHEN OTHER
001720           MOVE ZERO TO WS-FINAL-FARE
001730           MOVE "98" TO WK-C-FARE-RETURN-CD
001740     END-EVALUATE.
001750 B000-APPLY-TICKET-TYPE-EX.
001760     EXIT.
001770 END-PROGRAM.
001780     EXIT PROGRAM.
001790***************************************************************
001800**************** END OF PROGRAM SOURCE - SBWXFARE *************
001810***************************************************************
