000100***************************************************************
000110* SBWCTL.CPYBK
000120* QUERY CONTROL CARD RECORD - DRIVES SBWXLOAD'S QUERY-CONTROL
000130* LOOP. ONE CARD PER QUERY REQUESTED THIS RUN. THE PARM AREA IS
000140* REDEFINED PER QUERY TYPE THE SAME WAY THE OLD PARAMETER-FILE
000150* PROGRAMS REDEFINED THEIR VALUE FIELD BY ATTRIBUTE.
000160***************************************************************
000170* AMENDMENT HISTORY:
000180*---------------------------------------------------------------
000190* SBW0002 - RBEAUM - 12/03/1991 - INITIAL VERSION - TRANSFER AND
000200*           NEARBY CARDS ONLY.
000210* SBW0018 - THALLD - 04/01/1994 - ADD PATH AND SHORT CARD TYPES.
000220* SBW0026 - RBEAUM - 22/10/1995 - ADD FARE CARD TYPE, REPLACES
000230*           THE OLD STAND-ALONE FARE REQUEST DECK.
000240* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - NO DATE FIELDS IN
000250*           THIS COPYBOOK, NO CHANGE REQUIRED. SIGNED OFF.
000260*---------------------------------------------------------------
000270 01  SBW-QRYIN-RECORD.
000280     05  SBW-QRYIN-LINE               PIC X(80).
000290*                        RAW CONTROL CARD AS READ FROM THE FILE
000300 01  SBW-CTL-PARSED.
000310     05  SBW-CTL-QUERY-TYPE           PIC X(10).
000320         88  SBW-CTL-IS-TRANSFER          VALUE "TRANSFER".
000330         88  SBW-CTL-IS-NEARBY            VALUE "NEARBY".
000340         88  SBW-CTL-IS-ALLPATHS          VALUE "PATH".
000350         88  SBW-CTL-IS-SHORTEST          VALUE "SHORT".
000360         88  SBW-CTL-IS-FARE              VALUE "FARE".
000370     05  SBW-CTL-PARM-AREA            PIC X(60).
000380     05  SBW-CTL-NEARBY-PARMS REDEFINES SBW-CTL-PARM-AREA.
000390         10  SBW-CTL-NR-STATION       PIC X(20).
000400         10  SBW-CTL-NR-MAXDIST       PIC 9(04)V9(02).
000410         10  FILLER                   PIC X(34).
000420     05  SBW-CTL-PATH-PARMS REDEFINES SBW-CTL-PARM-AREA.
000430         10  SBW-CTL-PA-START         PIC X(20).
000440         10  SBW-CTL-PA-END           PIC X(20).
000450         10  FILLER                   PIC X(20).
000460     05  SBW-CTL-FARE-PARMS REDEFINES SBW-CTL-PARM-AREA.
000470         10  SBW-CTL-FA-DISTANCE      PIC 9(04)V9(02).
000480         10  SBW-CTL-FA-TICKET        PIC X(10).
000490         10  FILLER                   PIC X(44).
000500     05  FILLER                       PIC X(08) VALUE SPACES.
