000100***************************************************************
000110* SBWFARE.CPYBK
000120* LINKAGE RECORD FOR CALLED ROUTINE SBWXFARE - ONE-WAY FARE
000130* CALCULATION.
000140***************************************************************
000150* AMENDMENT HISTORY:
000160*---------------------------------------------------------------
000170* SBW0005 - RBEAUM - 19/03/1991 - INITIAL VERSION - NORMAL FARE
000180*           ONLY.
000190* SBW0026 - RBEAUM - 22/10/1995 - ADD TICKET TYPE INPUT AND THE
000200*           WUHAN-TONG / DAY-1 / DAY-3 / DAY-7 RULES.
000210*---------------------------------------------------------------
000220 01  WK-C-FARE-RECORD.
000230     05  WK-C-FARE-INPUT.
000240         10  WK-C-FARE-DISTANCE       PIC 9(04)V9(02) COMP-3.
000250         10  WK-C-FARE-TICKET-TYPE    PIC X(10).
000260     05  WK-C-FARE-OUTPUT.
000270         10  WK-C-FARE-AMOUNT         PIC 9(04)V99 VALUE ZERO
000280                                      COMP-3.
000290         10  WK-C-FARE-RETURN-CD      PIC X(02) VALUE "00".
000300             88  WK-C-FARE-OK                 VALUE "00".
000310             88  WK-C-FARE-BAD-TICKET         VALUE "98".
000320         10  FILLER                   PIC X(10).
