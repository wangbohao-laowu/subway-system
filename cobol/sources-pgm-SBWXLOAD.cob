000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXLOAD.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    11 MAR 1991.
000170 DATE-COMPILED.   11 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  MAIN BATCH DRIVER FOR THE FARE NETWORK CYCLE.
000210*               LOADS THE LINE-SEGMENT FILE INTO THE IN-MEMORY
000220*               NETWORK TABLES, THEN READS THE QUERY CONTROL
000230*               FILE AND DISPATCHES EACH CARD TO THE APPROPRIATE
000240*               QUERY SUBROUTINE, PRINTING ONE LISTING LINE PER
000250*               RESULT. REPLACES THE OLD PARAMETER-CARD-DRIVEN
000260*               FARE EXTRACT THAT RAN OFF UFIMIJ.
000270*
000280*===============================================================
000290* HISTORY OF MODIFICATION:
000300*===============================================================
000310* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION - LOAD PLUS
000320*           TRANSFER-STATION LISTING ONLY.
000330* SBW0002 - RBEAUM - 12/03/1991 - ADD QUERY CONTROL FILE AND THE
000340*           NEARBY-STATIONS DISPATCH.
000350* SBW0009 - THALLD - 30/08/1991 - RAISE INPUT LINE WIDTH TO 80
000360*           BYTES, SEE SBWSEGRC COPYBOOK HISTORY.
000370* SBW0018 - THALLD - 04/01/1994 - ADD PATH AND SHORTEST-PATH
000380*           DISPATCHES.
000390* SBW0026 - RBEAUM - 22/10/1995 - ADD FARE DISPATCH, RETIRE THE
000400*           STAND-ALONE FARE REQUEST DECK.
000410* SBW0037 - THALLD - 09/03/1998 - HONOUR WK-C-PATH-TRUNC-SW ON
000420*           THE PATH LISTING, SEE SBWPATH COPYBOOK HISTORY.
000430* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000440*           NO DATE FIELDS EXCEPT DATE-WRITTEN/DATE-COMPILED,
000450*           NO CHANGE REQUIRED. SIGNED OFF.
000460* SBW0058 - THALLD - 04/02/2003 - CLOSE SBWRPTOUT EVEN WHEN THE
000470*           SEGMENT FILE ABENDS PARTWAY THROUGH, PRINT QUEUE WAS
000480*           BEING LEFT OPEN ON THE OPERATOR CONSOLE.
000490*---------------------------------------------------------------
000500 EJECT
000510***************************************************************
000520 ENVIRONMENT DIVISION.
000530***************************************************************
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-AS400.
000560 OBJECT-COMPUTER. IBM-AS400.
000570 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000580                   C01 IS TOP-OF-FORM
000590                   UPSI-0 IS UPSI-SWITCH-0
000600                        ON  STATUS IS U0-ON
000610                        OFF STATUS IS U0-OFF.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SBWSEGIN ASSIGN TO SBWSEGIN
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS  IS WK-C-FILE-STATUS.
000670     SELECT SBWQRYIN ASSIGN TO SBWQRYIN
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            FILE STATUS  IS WK-C-FILE-STATUS.
000700     SELECT SBWRPTOUT ASSIGN TO SBWRPTOUT
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS  IS WK-C-FILE-STATUS.
000730 EJECT
000740***************************************************************
000750 DATA DIVISION.
000760***************************************************************
000770 FILE SECTION.
000780***************************************************************
000790 FD  SBWSEGIN
000800     LABEL RECORDS ARE OMITTED
000810     DATA RECORD IS FD-SEGIN-RECORD.
000820 01  FD-SEGIN-RECORD               PIC X(80).
000830 FD  SBWQRYIN
000840     LABEL RECORDS ARE OMITTED
000850     DATA RECORD IS FD-QRYIN-RECORD.
000860 01  FD-QRYIN-RECORD               PIC X(80).
000870 FD  SBWRPTOUT
000880     LABEL RECORDS ARE OMITTED
000890     DATA RECORD IS FD-RPTOUT-RECORD.
000900 01  FD-RPTOUT-RECORD              PIC X(133).
000910***************************************************************
000920 WORKING-STORAGE SECTION.
000930***************************************************************
000940 01  FILLER                       PIC X(24) VALUE
000950         "** PROGRAM SBWXLOAD  **".
000960*----------------- PROGRAM WORKING STORAGE -------------------*
000970 01  WK-C-COMMON.
000980     COPY SBWCOMWS.
000990 01  SBW-NETWORK-STORAGE.
001000     COPY SBWNETWK.
001010 01  SBW-SEGIN-STORAGE.
001020     COPY SBWSEGRC.
001030 01  SBW-QRYIN-STORAGE.
001040     COPY SBWCTL.
001050 01  SBW-PRINT-STORAGE.
001060     COPY SBWPRTRC.
001070*
001080 01  WK-C-ADDS-AREA.
001090     COPY SBWADDS.
001100 01  WK-C-TRFS-AREA.
001110     COPY SBWTRFS.
001120 01  WK-C-NEAR-AREA.
001130     COPY SBWNEAR.
001140 01  WK-C-PATH-AREA.
001150     COPY SBWPATH.
001160 01  WK-C-SHRT-AREA.
001170     COPY SBWSHRT.
001180 01  WK-C-FARE-AREA.
001190     COPY SBWFARE.
001200*
001210 01  WK-C-FILE-STATUS             PIC X(02) VALUE SPACES.
001220     88  WK-C-SUCCESSFUL                  VALUE "00".
001230     88  WK-C-END-OF-FILE                 VALUE "10".
001240 01  WS-CONTROL-SWITCHES.
001250     05  WS-SEG-EOF-SW            PIC X(01) VALUE "N".
001260     05  WS-SEG-SKIP-SW           PIC X(01) VALUE "N".
001270     05  WS-SEG-VALID-SW          PIC X(01) VALUE "Y".
001280     05  WS-QRY-EOF-SW            PIC X(01) VALUE "N".
001290     05  FILLER                   PIC X(06) VALUE SPACES.
001300 01  WS-SCAN-WORK.
001310     05  WS-SCAN-PTR              PIC 9(02) VALUE ZERO COMP.
001320     05  WS-SCAN-CHAR             PIC X(01).
001330     05  WS-SEG-EXTRA-FIELD       PIC X(20).
001340     05  FILLER                   PIC X(08) VALUE SPACES.
001350 01  WS-DIST-PARSE.
001360     05  WS-DIST-PARTS            PIC 9(01) VALUE ZERO COMP.
001370     05  WS-DIST-WHOLE-EDIT       PIC X(06).
001380     05  WS-DIST-FRAC-EDIT        PIC X(04).
001390     05  WS-DIST-WHOLE-NUM        PIC 9(06) VALUE ZERO.
001400     05  WS-DIST-FRAC-NUM         PIC 9(02) VALUE ZERO.
001410     05  FILLER                   PIC X(04) VALUE SPACES.
001420 01  WS-PRINT-WORK.
001430     05  WS-PRT-IDX               PIC 9(03) VALUE ZERO COMP.
001440     05  WS-PRT-STA-IDX           PIC 9(02) VALUE ZERO COMP.
001450     05  WS-PRT-LINE-BUILD        PIC X(60).
001460     05  FILLER                   PIC X(06) VALUE SPACES.
001470*
001480 EJECT
001490***************************************************************
001500 PROCEDURE DIVISION.
001510***************************************************************
001520 MAIN-MODULE.
001530     PERFORM A000-START-PROGRAM-ROUTINE
001540        THRU A099-START-PROGRAM-ROUTINE-EX.
001550     PERFORM B000-LOAD-NETWORK-ROUTINE
001560        THRU B099-LOAD-NETWORK-ROUTINE-EX.
001570     PERFORM C000-RUN-QUERIES-ROUTINE
001580        THRU C099-RUN-QUERIES-ROUTINE-EX.
001590     PERFORM Z000-END-PROGRAM-ROUTINE
001600        THRU Z099-END-PROGRAM-ROUTINE-EX.
001610     GOBACK.
001620 EJECT
001630*---------------------------------------------------------------*
001640 A000-START-PROGRAM-ROUTINE.
001650*---------------------------------------------------------------*
001660     SET UPSI-SWITCH-0 TO OFF.
001670     INITIALIZE SBW-NETWORK-TABLES.
001680     OPEN INPUT  SBWSEGIN.
001690     IF NOT WK-C-SUCCESSFUL
001700        DISPLAY "SBWXLOAD - OPEN FILE ERROR - SBWSEGIN"
001710        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001720        GO TO Y900-ABNORMAL-TERMINATION
001730     END-IF.
001740     OPEN INPUT  SBWQRYIN.
001750     IF NOT WK-C-SUCCESSFUL
001760        DISPLAY "SBWXLOAD - OPEN FILE ERROR - SBWQRYIN"
001770        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001780        GO TO Y900-ABNORMAL-TERMINATION
001790     END-IF.
001800     OPEN OUTPUT SBWRPTOUT.
001810     IF NOT WK-C-SUCCESSFUL
001820        DISPLAY "SBWXLOAD - OPEN FILE ERROR - SBWRPTOUT"
001830        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001840        GO TO Y900-ABNORMAL-TERMINATION
001850     END-IF.
001860     MOVE SPACES TO SBW-RPT-TITLE-LINE.
001870     MOVE TOP-OF-FORM TO SBW-RPT-TITLE-CC.
001880     MOVE "SUBWAY NETWORK QUERY LISTING" TO
001890         SBW-RPT-TITLE-LINE (2:30).
001900     WRITE FD-RPTOUT-RECORD FROM SBW-RPT-TITLE-LINE
001910        AFTER ADVANCING SBW-RPT-TITLE-CC.
001920 A099-START-PROGRAM-ROUTINE-EX.
001930     EXIT.
001940 EJECT
001950*---------------------------------------------------------------*
001960 B000-LOAD-NETWORK-ROUTINE.
001970*---------------------------------------------------------------*
001980     PERFORM B010-READ-SEGMENT-RECORD
001990        THRU B010-READ-SEGMENT-RECORD-EX.
002000     PERFORM B020-PROCESS-SEGMENT-RECORD
002010        THRU B020-PROCESS-SEGMENT-RECORD-EX
002020        UNTIL WS-SEG-EOF-SW = "Y".
002030 B099-LOAD-NETWORK-ROUTINE-EX.
002040     EXIT.
002050*---------------------------------------------------------------*
002060 B010-READ-SEGMENT-RECORD.
002070*---------------------------------------------------------------*
002080     READ SBWSEGIN INTO SBW-SEGIN-RECORD
002090         AT END MOVE "Y" TO WS-SEG-EOF-SW
002100     END-READ.
002110     IF WS-SEG-EOF-SW = "N"
002120        ADD 1 TO WK-C-LINE-COUNTER
002130     END-IF.
002140 B010-READ-SEGMENT-RECORD-EX.
002150     EXIT.
002160*---------------------------------------------------------------*
002170 B020-PROCESS-SEGMENT-RECORD.
002180*---------------------------------------------------------------*
002190     PERFORM B030-CHECK-COMMENT-LINE
002200        THRU B030-CHECK-COMMENT-LINE-EX.
002210     IF WS-SEG-SKIP-SW = "N"
002220        PERFORM B040-SPLIT-SEGMENT-LINE
002230           THRU B040-SPLIT-SEGMENT-LINE-EX
002240        IF WS-SEG-VALID-SW = "Y"
002250           PERFORM B050-CALL-ADD-SEGMENT
002260              THRU B050-CALL-ADD-SEGMENT-EX
002270        ELSE
002280           PERFORM Y900-ABNORMAL-TERMINATION
002290              THRU Y900-ABNORMAL-TERMINATION-EX
002300        END-IF
002310     END-IF.
002320     PERFORM B010-READ-SEGMENT-RECORD
002330        THRU B010-READ-SEGMENT-RECORD-EX.
002340 B020-PROCESS-SEGMENT-RECORD-EX.
002350     EXIT.
002360*---------------------------------------------------------------*
002370 B030-CHECK-COMMENT-LINE.
002380*---------------------------------------------------------------*
002390*    A LINE IS SKIPPED (NO RECORD PRODUCED) WHEN, AFTER TRIMMING
002400*    LEADING BLANKS, IT IS EMPTY OR STARTS WITH A HASH.
002410*---------------------------------------------------------------*
002420     MOVE "N" TO WS-SEG-SKIP-SW.
002430     IF SBW-SEGIN-LINE = SPACES
002440        MOVE "Y" TO WS-SEG-SKIP-SW
002450     ELSE
002460        MOVE ZERO TO WS-SCAN-PTR
002470        INSPECT SBW-SEGIN-LINE TALLYING WS-SCAN-PTR
002480           FOR LEADING SPACES
002490        ADD 1 TO WS-SCAN-PTR
002500        MOVE SBW-SEGIN-LINE (WS-SCAN-PTR:1) TO WS-SCAN-CHAR
002510        IF WS-SCAN-CHAR = "#"
002520           MOVE "Y" TO WS-SEG-SKIP-SW
002530        END-IF
002540     END-IF.
002550 B030-CHECK-COMMENT-LINE-EX.
002560     EXIT.
002570*---------------------------------------------------------------*
002580 B040-SPLIT-SEGMENT-LINE.
002590*---------------------------------------------------------------*
002600     MOVE "Y" TO WS-SEG-VALID-SW.
002610     INITIALIZE SBW-SEG-PARSED-FIELDS WS-SEG-EXTRA-FIELD.
002620     UNSTRING SBW-SEGIN-LINE DELIMITED BY ALL SPACES
002630         INTO SBW-SEG-LINE-NAME
002640              SBW-SEG-STATION-A
002650              SBW-SEG-STATION-B
002660              SBW-SEG-DISTANCE-EDIT
002670              WS-SEG-EXTRA-FIELD
002680         TALLYING IN SBW-SEG-FIELD-COUNT
002690     END-UNSTRING.
002700     IF SBW-SEG-FIELD-COUNT NOT = 4
002710        MOVE "N" TO WS-SEG-VALID-SW
002720        DISPLAY "SBWXLOAD - BAD SEGMENT FORMAT AT LINE "
002730           WK-C-LINE-COUNTER
002740        DISPLAY "SBWXLOAD - " SBW-SEGIN-LINE
002750     ELSE
002760        PERFORM B045-EDIT-DISTANCE-FIELD
002770           THRU B045-EDIT-DISTANCE-FIELD-EX
002780        IF WS-SEG-VALID-SW = "N"
002790           DISPLAY "SBWXLOAD - BAD DISTANCE AT LINE "
002800              WK-C-LINE-COUNTER
002810           DISPLAY "SBWXLOAD - " SBW-SEGIN-LINE
002820        END-IF
002830     END-IF.
002840 B040-SPLIT-SEGMENT-LINE-EX.
002850     EXIT.
002860*---------------------------------------------------------------*
002870 B045-EDIT-DISTANCE-FIELD.
002880*---------------------------------------------------------------*
002890*    4TH FIELD MUST PARSE AS A NUMBER OF UP TO 2 DECIMAL PLACES.
002900*    A THIRD OR LATER DECIMAL DIGIT, IF PRESENT, IS TRUNCATED -
002910*    THE SAMPLE DATA AND ALL FARES ARE EXPRESSED TO 2 PLACES.
002920*---------------------------------------------------------------*
002930     INITIALIZE WS-DIST-PARSE.
002940     UNSTRING SBW-SEG-DISTANCE-EDIT DELIMITED BY "."
002950         INTO WS-DIST-WHOLE-EDIT WS-DIST-FRAC-EDIT
002960         TALLYING IN WS-DIST-PARTS
002970     END-UNSTRING.
002980     IF WS-DIST-WHOLE-EDIT IS NOT NUMERIC
002990        MOVE "N" TO WS-SEG-VALID-SW
003000     ELSE
003010        MOVE WS-DIST-WHOLE-EDIT TO WS-DIST-WHOLE-NUM
003020        IF WS-DIST-FRAC-EDIT (1:1) = SPACE
003030           MOVE ZERO TO WS-DIST-FRAC-NUM
003040        ELSE
003050           IF WS-DIST-FRAC-EDIT (1:2) IS NUMERIC
003060              MOVE WS-DIST-FRAC-EDIT (1:2) TO WS-DIST-FRAC-NUM
003070           ELSE
003080              IF WS-DIST-FRAC-EDIT (1:1) IS NUMERIC
003090                 MOVE WS-DIST-FRAC-EDIT (1:1) TO WS-DIST-FRAC-NUM
003100                 MULTIPLY 10 BY WS-DIST-FRAC-NUM
003110              ELSE
003120                 MOVE "N" TO WS-SEG-VALID-SW
003130              END-IF
003140           END-IF
003150        END-IF
003160     END-IF.
003170     IF WS-SEG-VALID-SW = "Y"
003180        COMPUTE SBW-SEG-DISTANCE =
003190           WS-DIST-WHOLE-NUM + (WS-DIST-FRAC-NUM / 100)
003200     END-IF.
003210 B045-EDIT-DISTANCE-FIELD-EX.
003220     EXIT.
003230*---------------------------------------------------------------*
003240 B050-CALL-ADD-SEGMENT.
003250*---------------------------------------------------------------*
003260     MOVE SBW-SEG-LINE-NAME TO WK-C-ADDS-LINE-NAME.
003270     MOVE SBW-SEG-STATION-A TO WK-C-ADDS-STATION-A.
003280     MOVE SBW-SEG-STATION-B TO WK-C-ADDS-STATION-B.
003290     MOVE SBW-SEG-DISTANCE  TO WK-C-ADDS-DISTANCE.
003300     CALL "SBWXADDS" USING SBW-NETWORK-TABLES WK-C-ADDS-RECORD.
003310     IF NOT WK-C-ADDS-OK
003320        DISPLAY "SBWXLOAD - NETWORK TABLE FULL AT LINE "
003330           WK-C-LINE-COUNTER
003340        PERFORM Y900-ABNORMAL-TERMINATION
003350           THRU Y900-ABNORMAL-TERMINATION-EX
003360     END-IF.
003370 B050-CALL-ADD-SEGMENT-EX.
003380     EXIT.
003390 EJECT
003400*---------------------------------------------------------------*
003410 C000-RUN-QUERIES-ROUTINE.
003420*---------------------------------------------------------------*
003430     PERFORM C010-READ-QUERY-CARD
003440        THRU C010-READ-QUERY-CARD-EX.
003450     PERFORM C020-PROCESS-QUERY-CARD
003460        THRU C020-PROCESS-QUERY-CARD-EX
003470        UNTIL WS-QRY-EOF-SW = "Y".
003480 C099-RUN-QUERIES-ROUTINE-EX.
003490     EXIT.
003500*---------------------------------------------------------------*
003510 C010-READ-QUERY-CARD.
003520*---------------------------------------------------------------*
003530     READ SBWQRYIN INTO SBW-QRYIN-RECORD
003540         AT END MOVE "Y" TO WS-QRY-EOF-SW
003550     END-READ.
003560 C010-READ-QUERY-CARD-EX.
003570     EXIT.
003580*---------------------------------------------------------------*
003590 C020-PROCESS-QUERY-CARD.
003600*---------------------------------------------------------------*
003610     IF WS-QRY-EOF-SW = "N"
003620        MOVE SBW-QRYIN-LINE (1:10) TO SBW-CTL-QUERY-TYPE
003630        MOVE SBW-QRYIN-LINE (12:60) TO SBW-CTL-PARM-AREA
003640        EVALUATE TRUE
003650           WHEN SBW-CTL-IS-TRANSFER
003660              PERFORM C100-DISPATCH-TRANSFER
003670                 THRU C100-DISPATCH-TRANSFER-EX
003680           WHEN SBW-CTL-IS-NEARBY
003690              PERFORM C200-DISPATCH-NEARBY
003700                 THRU C200-DISPATCH-NEARBY-EX
003710           WHEN SBW-CTL-IS-ALLPATHS
003720              PERFORM C300-DISPATCH-ALLPATHS
003730                 THRU C300-DISPATCH-ALLPATHS-EX
003740           WHEN SBW-CTL-IS-SHORTEST
003750              PERFORM C400-DISPATCH-SHORTEST
003760                 THRU C400-DISPATCH-SHORTEST-EX
003770           WHEN SBW-CTL-IS-FARE
003780              PERFORM C500-DISPATCH-FARE
003790                 THRU C500-DISPATCH-FARE-EX
003800           WHEN OTHER
003810              DISPLAY "SBWXLOAD - UNKNOWN QUERY TYPE - "
003820                 SBW-CTL-QUERY-TYPE
003830        END-EVALUATE
003840     END-IF.
003850     PERFORM C010-READ-QUERY-CARD
003860        THRU C010-READ-QUERY-CARD-EX.
003870 C020-PROCESS-QUERY-CARD-EX.
003880     EXIT.
003890*---------------------------------------------------------------*
003900 C100-DISPATCH-TRANSFER.
003910*---------------------------------------------------------------*
003920     INITIALIZE WK-C-TRFS-RECORD.
003930     CALL "SBWXTRFS" USING SBW-NETWORK-TABLES WK-C-TRFS-RECORD.
003940     PERFORM D100-PRINT-TRANSFER-LINES
003950        THRU D100-PRINT-TRANSFER-LINES-EX.
003960 C100-DISPATCH-TRANSFER-EX.
003970     EXIT.
003980*---------------------------------------------------------------*
003990 C200-DISPATCH-NEARBY.
004000*---------------------------------------------------------------*
004010     INITIALIZE WK-C-NEAR-RECORD.
004020     MOVE SBW-CTL-NR-STATION TO WK-C-NEAR-START.
004030     MOVE SBW-CTL-NR-MAXDIST TO WK-C-NEAR-MAXDIST.
004040     CALL "SBWXNEAR" USING SBW-NETWORK-TABLES WK-C-NEAR-RECORD.
004050     PERFORM D200-PRINT-NEARBY-LINES
004060        THRU D200-PRINT-NEARBY-LINES-EX.
004070 C200-DISPATCH-NEARBY-EX.
004080     EXIT.
004090*---------------------------------------------------------------*
004100 C300-DISPATCH-ALLPATHS.
004110*---------------------------------------------------------------*
004120     INITIALIZE WK-C-PATH-RECORD.
004130     MOVE SBW-CTL-PA-START TO WK-C-PATH-START.
004140     MOVE SBW-CTL-PA-END   TO WK-C-PATH-END.
004150     CALL "SBWXPATH" USING SBW-NETWORK-TABLES WK-C-PATH-RECORD.
004160     PERFORM D300-PRINT-ALLPATHS-LINES
004170        THRU D300-PRINT-ALLPATHS-LINES-EX.
004180 C300-DISPATCH-ALLPATHS-EX.
004190     EXIT.
004200*---------------------------------------------------------------*
004210 C400-DISPATCH-SHORTEST.
004220*---------------------------------------------------------------*
004230     INITIALIZE WK-C-SHRT-RECORD.
004240     MOVE SBW-CTL-PA-START TO WK-C-SHRT-START.
004250     MOVE SBW-CTL-PA-END   TO WK-C-SHRT-END.
004260     CALL "SBWXSHRT" USING SBW-NETWORK-TABLES WK-C-SHRT-RECORD.
004270     PERFORM D400-PRINT-SHORTEST-LINE
004280        THRU D400-PRINT-SHORTEST-LINE-EX.
004290 C400-DISPATCH-SHORTEST-EX.
004300     EXIT.
004310*---------------------------------------------------------------*
004320 C500-DISPATCH-FARE.
004330*---------------------------------------------------------------*
004340     INITIALIZE WK-C-FARE-RECORD.
004350     MOVE SBW-CTL-FA-DISTANCE TO WK-C-FARE-DISTANCE.
004360     MOVE SBW-CTL-FA-TICKET   TO WK-C-FARE-TICKET-TYPE.
004370     CALL "SBWXFARE" USING WK-C-FARE-RECORD.
004380     PERFORM D500-PRINT-FARE-LINE
004390        THRU D500-PRINT-FARE-LINE-EX.
004400 C500-DISPATCH-FARE-EX.
004410     EXIT.
004420 EJECT
004430*---------------------------------------------------------------*
004440 D100-PRINT-TRANSFER-LINES.
004450*---------------------------------------------------------------*
004460     MOVE ZERO TO WS-PRT-IDX.
004470     PERFORM D110-PRINT-ONE-TRANSFER-LINE
004480        THRU D110-PRINT-ONE-TRANSFER-LINE-EX
004490        VARYING WS-PRT-IDX FROM 1 BY 1
004500        UNTIL WS-PRT-IDX > WK-C-TRFS-COUNT.
004510 D100-PRINT-TRANSFER-LINES-EX.
004520     EXIT.
004530*---------------------------------------------------------------*
004540 D110-PRINT-ONE-TRANSFER-LINE.
004550*---------------------------------------------------------------*
004560     MOVE SPACES TO SBW-RPT-TRFS-LINE.
004570     MOVE WK-C-TRFS-STATION (WS-PRT-IDX) TO SBW-RPT-TRFS-STATION.
004580     MOVE WK-C-TRFS-LNCNT   (WS-PRT-IDX) TO SBW-RPT-TRFS-LNCNT.
004590     MOVE WK-C-TRFS-LINES   (WS-PRT-IDX) TO SBW-RPT-TRFS-LINES.
004600     WRITE FD-RPTOUT-RECORD FROM SBW-RPT-TRFS-LINE
004610        AFTER ADVANCING 1 LINE.
004620 D110-PRINT-ONE-TRANSFER-LINE-EX.
004630     EXIT.
004640*---------------------------------------------------------------*
004650 D200-PRINT-NEARBY-LINES.
004660*---------------------------------------------------------------*
004670     IF NOT WK-C-NEAR-START-KNOWN
004680        MOVE SPACES TO SBW-RPT-MSG-LINE
004690        MOVE "NEARBY - START STATION NOT KNOWN" TO
004700           SBW-RPT-MSG-TEXT
004710        WRITE FD-RPTOUT-RECORD FROM SBW-RPT-MSG-LINE
004720           AFTER ADVANCING 1 LINE
004730     ELSE
004740        MOVE ZERO TO WS-PRT-IDX
004750        PERFORM D210-PRINT-ONE-NEARBY-LINE
004760           THRU D210-PRINT-ONE-NEARBY-LINE-EX
004770           VARYING WS-PRT-IDX FROM 1 BY 1
004780           UNTIL WS-PRT-IDX > WK-C-NEAR-COUNT
004790     END-IF.
004800 D200-PRINT-NEARBY-LINES-EX.
004810     EXIT.
004820*---------------------------------------------------------------*
004830 D210-PRINT-ONE-NEARBY-LINE.
004840*---------------------------------------------------------------*
004850     MOVE SPACES TO SBW-RPT-NEAR-LINE.
004860     MOVE WK-C-NEAR-STATION (WS-PRT-IDX) TO SBW-RPT-NEAR-STATION.
004870     MOVE WK-C-NEAR-DIST    (WS-PRT-IDX) TO SBW-RPT-NEAR-DIST.
004880     WRITE FD-RPTOUT-RECORD FROM SBW-RPT-NEAR-LINE
004890        AFTER ADVANCING 1 LINE.
004900 D210-PRINT-ONE-NEARBY-LINE-EX.
004910     EXIT.
004920*---------------------------------------------------------------*
004930 D300-PRINT-ALLPATHS-LINES.
004940*---------------------------------------------------------------*
004950     MOVE ZERO TO WS-PRT-IDX.
004960     PERFORM D310-PRINT-ONE-PATH-LINE
004970        THRU D310-PRINT-ONE-PATH-LINE-EX
004980        VARYING WS-PRT-IDX FROM 1 BY 1
004990        UNTIL WS-PRT-IDX > WK-C-PATH-COUNT.
005000     IF WK-C-PATH-TRUNCATED
005010        MOVE SPACES TO SBW-RPT-MSG-LINE
005020        MOVE "PATH LISTING TRUNCATED AT 20 PATHS" TO
005030           SBW-RPT-MSG-TEXT
005040        WRITE FD-RPTOUT-RECORD FROM SBW-RPT-MSG-LINE
005050           AFTER ADVANCING 1 LINE
005060     END-IF.
005070 D300-PRINT-ALLPATHS-LINES-EX.
005080     EXIT.
005090*---------------------------------------------------------------*
005100 D310-PRINT-ONE-PATH-LINE.
005110*---------------------------------------------------------------*
005120     MOVE SPACES TO SBW-RPT-PATH-LINE WS-PRT-LINE-BUILD.
005130     MOVE WS-PRT-IDX TO SBW-RPT-PATH-SEQ.
005140     MOVE WK-C-PATH-TOT-DIST (WS-PRT-IDX) TO SBW-RPT-PATH-DIST.
005150     MOVE ZERO TO WS-PRT-STA-IDX.
005151     MOVE 1 TO WS-SCAN-PTR.
005160     PERFORM D320-BUILD-PATH-STATION-TEXT
005170        THRU D320-BUILD-PATH-STATION-TEXT-EX
005180        VARYING WS-PRT-STA-IDX FROM 1 BY 1
005190        UNTIL WS-PRT-STA-IDX > WK-C-PATH-STA-COUNT (WS-PRT-IDX).
005200     MOVE WS-PRT-LINE-BUILD TO SBW-RPT-PATH-STATIONS.
005210     WRITE FD-RPTOUT-RECORD FROM SBW-RPT-PATH-LINE
005220        AFTER ADVANCING 1 LINE.
005230 D310-PRINT-ONE-PATH-LINE-EX.
005240     EXIT.
005250*---------------------------------------------------------------*
005260 D320-BUILD-PATH-STATION-TEXT.
005270*---------------------------------------------------------------*
005280     STRING WK-C-PATH-STA-LIST (WS-PRT-IDX WS-PRT-STA-IDX)
005290                DELIMITED BY SPACE
005300            " " DELIMITED BY SIZE
005310         INTO WS-PRT-LINE-BUILD
005320         WITH POINTER WS-SCAN-PTR
005330     END-STRING.
005340 D320-BUILD-PATH-STATION-TEXT-EX.
005350     EXIT.
005360*---------------------------------------------------------------*
005370 D400-PRINT-SHORTEST-LINE.
005380*---------------------------------------------------------------*
005390     MOVE SPACES TO SBW-RPT-SHRT-LINE WS-PRT-LINE-BUILD.
005400     IF WK-C-SHRT-PATH-NOTFOUND
005410        MOVE "NOT FOUND" TO SBW-RPT-SHRT-STATIONS
005420        MOVE ZERO TO SBW-RPT-SHRT-DIST
005430     ELSE
005440        MOVE WK-C-SHRT-TOT-DIST TO SBW-RPT-SHRT-DIST
005450        MOVE ZERO TO WS-PRT-IDX
005455        MOVE 1 TO WS-SCAN-PTR
005460        PERFORM D410-BUILD-SHRT-STATION-TEXT
005470           THRU D410-BUILD-SHRT-STATION-TEXT-EX
005480           VARYING WS-PRT-IDX FROM 1 BY 1
005490           UNTIL WS-PRT-IDX > WK-C-SHRT-STA-COUNT
005500        MOVE WS-PRT-LINE-BUILD TO SBW-RPT-SHRT-STATIONS
005510     END-IF.
005520     WRITE FD-RPTOUT-RECORD FROM SBW-RPT-SHRT-LINE
005530        AFTER ADVANCING 1 LINE.
005540 D400-PRINT-SHORTEST-LINE-EX.
005550     EXIT.
005560*---------------------------------------------------------------*
005570 D410-BUILD-SHRT-STATION-TEXT.
005580*---------------------------------------------------------------*
005590     STRING WK-C-SHRT-STA-LIST (WS-PRT-IDX) DELIMITED BY SPACE
005600            " " DELIMITED BY SIZE
005610         INTO WS-PRT-LINE-BUILD
005620         WITH POINTER WS-SCAN-PTR
005630     END-STRING.
005640 D410-BUILD-SHRT-STATION-TEXT-EX.
005650     EXIT.
005660*---------------------------------------------------------------*
005670 D500-PRINT-FARE-LINE.
005680*---------------------------------------------------------------*
005690     MOVE SPACES TO SBW-RPT-FARE-LINE.
005700     MOVE WK-C-FARE-DISTANCE    TO SBW-RPT-FARE-DIST.
005710     MOVE WK-C-FARE-TICKET-TYPE TO SBW-RPT-FARE-TICKET.
005720     MOVE WK-C-FARE-AMOUNT      TO SBW-RPT-FARE-AMOUNT.
005730     WRITE FD-RPTOUT-RECORD FROM SBW-RPT-FARE-LINE
005740        AFTER ADVANCING 1 LINE.
005750 D500-PRINT-FARE-LINE-EX.
005760     EXIT.
005770 EJECT
005780*---------------------------------------------------------------*
005790 Y900-ABNORMAL-TERMINATION.
005800*---------------------------------------------------------------*
005810     SET UPSI-SWITCH-0 TO ON.
005820     PERFORM Z000-END-PROGRAM-ROUTINE
005830        THRU Z099-END-PROGRAM-ROUTINE-EX.
005840     GOBACK.
005850 Y900-ABNORMAL-TERMINATION-EX.
005860     EXIT.
005870*---------------------------------------------------------------*
005880 Z000-END-PROGRAM-ROUTINE.
005890*---------------------------------------------------------------*
005900     CLOSE SBWSEGIN SBWQRYIN SBWRPTOUT.
005910     IF NOT WK-C-SUCCESSFUL
005920        DISPLAY "SBWXLOAD - CLOSE FILE ERROR"
005930        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005940     END-IF.
005950 Z099-END-PROGRAM-ROUTINE-EX.
005960     EXIT.
005970***************************************************************
005980**************** END OF PROGRAM SOURCE - SBWXLOAD *************
005990***************************************************************
