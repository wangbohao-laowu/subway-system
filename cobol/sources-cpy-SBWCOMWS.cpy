000100***************************************************************
000110* SBWCOMWS.CPYBK
000120* COMMON WORKING STORAGE - CITY TRANSIT AUTHORITY - I.S. DIV.
000130* CARRIED BY COPY INTO EVERY SBWX PROGRAM. HOLDS THE GENERIC
000140* FOUND/NOT-FOUND AND ABEND SWITCHES USED BY THE TABLE-SEARCH
000150* PARAGRAPHS SO EVERY PROGRAM TESTS THEM THE SAME WAY.
000160***************************************************************
000170* AMENDMENT HISTORY:
000180*---------------------------------------------------------------
000190* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION FOR THE
000200*           NETWORK LOAD/QUERY REWRITE OF THE FARE SYSTEM.
000210* SBW0014 - THALLD - 02/09/1993 - ADD WK-C-TABLE-FULL-SW, TABLE
000220*           CAPACITY CHECKS WERE BEING DONE WITH LITERAL "9999".
000230* SBW0029 - RBEAUM - 19/02/1997 - ADD WK-C-LINE-COUNTER FOR THE
000240*           BAD-RECORD DIAGNOSTIC ON THE SEGMENT LOADER.
000250* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - NO DATE FIELDS IN
000260*           THIS COPYBOOK, NO CHANGE REQUIRED. SIGNED OFF.
000270*---------------------------------------------------------------
000280 01  WK-C-COMMON.
000290     05  WK-C-STATUS-FLAG            PIC X(01).
000300         88  WK-C-FOUND                       VALUE "Y".
000310         88  WK-C-NOT-FOUND                   VALUE "N".
000320     05  WK-C-ABEND-SWITCH            PIC X(01).
000330         88  WK-C-ABEND-YES                   VALUE "Y".
000340         88  WK-C-ABEND-NO                    VALUE "N".
000350     05  WK-C-TABLE-FULL-SW           PIC X(01).
000360         88  WK-C-TABLE-FULL                  VALUE "Y".
000370         88  WK-C-TABLE-NOT-FULL              VALUE "N".
000380     05  WK-C-RETURN-CODE             PIC X(02) VALUE "00".
000390     05  WK-C-LINE-COUNTER            PIC 9(06) VALUE ZEROES
000400                                      COMP-3.
000410     05  FILLER                       PIC X(10) VALUE SPACES.
