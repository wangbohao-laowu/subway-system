000100***************************************************************
000110* SBWNETWK.CPYBK
000120* IN-MEMORY NETWORK MASTER TABLE - STATIONS, LINES AND EDGES.
000130* THERE IS NO DATABASE FILE BEHIND THIS TABLE - THE WHOLE
000140* NETWORK IS BUILT ONCE PER RUN FROM THE SEGMENT INPUT FILE AND
000150* HELD HERE FOR THE LIFE OF THE JOB. COPY THIS INTO THE LOADER
000160* AND INTO EVERY QUERY SUBROUTINE - THE CALLER OWNS THE STORAGE,
000170* EACH CALLED ROUTINE JUST SCANS/UPDATES IT BY REFERENCE.
000180***************************************************************
000190* AMENDMENT HISTORY:
000200*---------------------------------------------------------------
000210* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000220* SBW0007 - THALLD - 02/07/1991 - RAISE STATION TABLE FROM 40
000230*           TO 60 ENTRIES - EXTENSION LINE OPENED WITH 47 STOPS.
000240* SBW0014 - THALLD - 02/09/1993 - ADD SBW-EDG-DIST-REDEF AND
000250*           SBW-LIN-TOTAL-REDEF SO THE FARE ROUTINES CAN GET AT
000260*           THE WHOLE/FRACTION PARTS WITHOUT UNSTRINGing.
000270* SBW0033 - RBEAUM - 14/05/1997 - ADD SBW-STA-LINE-FLAT REDEFINE
000280*           OF THE LINE LIST FOR THE TRANSFER STATION PRINT LINE.
000290* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - NO DATE FIELDS IN
000300*           THIS COPYBOOK, NO CHANGE REQUIRED. SIGNED OFF.
000310* SBW0052 - THALLD - 21/06/2001 - EDGE TABLE RAISED FROM 250 TO
000320*           400 ENTRIES FOR THE RIVERSIDE EXTENSION TIE-INS.
000330*---------------------------------------------------------------
000340 01  SBW-NETWORK-TABLES.
000350*    ------------------------------------------------------
000360*    STATION TABLE - ONE ENTRY PER DISTINCT STATION NAME
000370*    ------------------------------------------------------
000380     05  SBW-STATION-COUNT           PIC 9(03) VALUE ZERO
000390                                      COMP-3.
000400     05  SBW-STATION-TABLE OCCURS 60 TIMES
000410                           INDEXED BY SBW-STA-IDX.
000420         10  SBW-STA-NAME             PIC X(20).
000430*                        STATION NAME - TABLE KEY
000440         10  SBW-STA-LINE-COUNT       PIC 9(02) VALUE ZERO
000450                                      COMP-3.
000460*                        COUNT OF DISTINCT LINES SERVING STATION
000470*                        - STATION IS A TRANSFER STATION WHEN
000480*                        THIS FIELD IS 2 OR MORE.
000490         10  SBW-STA-LINE-LIST OCCURS 10 TIMES
000500                                      PIC X(20).
000510*                        DISTINCT LINE NAMES SERVING STATION
000520         10  SBW-STA-LINE-FLAT REDEFINES SBW-STA-LINE-LIST
000530                                      PIC X(200).
000540*                        FLAT VIEW OF THE LINE LIST FOR PRINTING
000550         10  FILLER                   PIC X(08) VALUE SPACES.
000560*    ------------------------------------------------------
000570*    LINE TABLE - ONE ENTRY PER DISTINCT LINE NAME
000580*    ------------------------------------------------------
000590     05  SBW-LINE-COUNT               PIC 9(03) VALUE ZERO
000600                                      COMP-3.
000610     05  SBW-LINE-TABLE OCCURS 20 TIMES
000620                        INDEXED BY SBW-LIN-IDX.
000630         10  SBW-LIN-NAME             PIC X(20).
000640*                        LINE NAME - TABLE KEY
000650         10  SBW-LIN-STATION-COUNT    PIC 9(03) VALUE ZERO
000660                                      COMP-3.
000670         10  SBW-LIN-STATION-LIST OCCURS 100 TIMES
000680                                      PIC X(20).
000690*                        ORDERED STATION NAMES ON THIS LINE, IN
000700*                        FIRST-SEEN (TRAVEL) ORDER
000710         10  SBW-LIN-DISTANCE-COUNT   PIC 9(03) VALUE ZERO
000720                                      COMP-3.
000730         10  SBW-LIN-DISTANCE-LIST OCCURS 100 TIMES
000740                                      PIC 9(04)V9(02) COMP-3.
000750*                        PER-SEGMENT DISTANCE, PARALLEL TO THE
000760*                        CONSECUTIVE STATION-LIST PAIRS
000770         10  SBW-LIN-TOTAL-DISTANCE   PIC 9(06)V9(02)
000780                                      VALUE ZERO COMP-3.
000790         10  SBW-LIN-TOTAL-REDEF REDEFINES
000800                 SBW-LIN-TOTAL-DISTANCE.
000810             15  SBW-LIN-TOTAL-WHOLE  PIC 9(06).
000820             15  SBW-LIN-TOTAL-FRAC   PIC 9(02).
000830         10  FILLER                   PIC X(06) VALUE SPACES.
000840*    ------------------------------------------------------
000850*    EDGE TABLE - ONE ENTRY PER DIRECTED STATION PAIR. EVERY
000860*    SEGMENT LOADS TWO EDGES (A-TO-B AND B-TO-A) SO THE GRAPH
000870*    IS UNDIRECTED IN EFFECT.
000880*    ------------------------------------------------------
000890     05  SBW-EDGE-COUNT               PIC 9(04) VALUE ZERO
000900                                      COMP-3.
000910     05  SBW-EDGE-TABLE OCCURS 400 TIMES
000920                        INDEXED BY SBW-EDG-IDX.
000930         10  SBW-EDG-FROM             PIC X(20).
000940*                        ORIGIN STATION NAME
000950         10  SBW-EDG-TO               PIC X(20).
000960*                        DESTINATION STATION NAME
000970         10  SBW-EDG-DISTANCE         PIC 9(04)V9(02)
000980                                      VALUE ZERO COMP-3.
000990         10  SBW-EDG-DIST-REDEF REDEFINES SBW-EDG-DISTANCE.
001000             15  SBW-EDG-DIST-WHOLE   PIC 9(04).
001010             15  SBW-EDG-DIST-FRAC    PIC 9(02).
001020         10  FILLER                   PIC X(06) VALUE SPACES.
001030     05  FILLER                       PIC X(04) VALUE SPACES.
