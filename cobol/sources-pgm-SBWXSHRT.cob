000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXSHRT.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    19 MAR 1991.
000170 DATE-COMPILED.   19 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  CALLED ROUTINE TO FIND THE SHORTEST RIDE BETWEEN
000210*               TWO STATIONS. SAME LABEL-AND-RELAX METHOD AS
000220*               SBWXNEAR, PLUS A PREDECESSOR TABLE SO THE WINNING
000230*               PATH CAN BE WALKED BACKWARD FROM THE END STATION
000240*               ONCE IT SETTLES, THEN REVERSED FOR THE REPORT.
000250*               THE SEARCH STOPS THE MOMENT THE END STATION
000260*               ITSELF SETTLES - THERE IS NO NEED TO LABEL THE
000270*               REST OF THE NETWORK.
000280*
000290*===============================================================
000300* HISTORY OF MODIFICATION:
000310*===============================================================
000320* SBW0004 - RBEAUM - 19/03/1991 - INITIAL VERSION.
000330* SBW0020 - THALLD - 23/09/1992 - RAISED THE LABEL AND PREDECESSOR
000340*           TABLES FROM 40 TO 60 STATIONS TO MATCH SBWNETWK
000350*           COPYBOOK CHANGE.
000360* SBW0034 - RBEAUM - 21/05/1997 - EARLY-EXIT WHEN THE PICK LOOP
000370*           FINDS NO UNSETTLED STATION (WS-PICK-IDX = ZERO) NOW
000380*           SETS WS-END-SETTLED-SW SO A DISCONNECTED END STATION
000390*           STOPS THE LOOP INSTEAD OF SPINNING TO STATION-COUNT.
000400* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000410*           NO DATE FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
000420* SBW0050 - PKOSSA - 03/08/1999 - CORRECTED HEADER COMMENT THAT
000430*           STILL DESCRIBED THE OLD 40-STATION NETWORK.
000440* SBW0058 - THALLD - 12/03/2001 - CONFIRMED WK-C-SHRT-FOUND-SW
000450*           IS LEFT "N" WHEN THE END STATION IS UNREACHABLE, PER
000460*           FARE BOARD QUERY 01-02. NO CHANGE REQUIRED.
000470* SBW0063 - RBEAUM - 03/10/2002 - REVIEWED AGAINST FIN AUDIT
000480*           CHECKLIST FA-02-17, NO CHANGE REQUIRED.
000490* SBW0071 - THALLD - 29/01/2005 - THE PREDECESSOR WALK-BACK IN
000500*           D010-APPEND-WALK-STEP COULD IN THEORY LOOP FOREVER ON
000510*           A CORRUPTED PREDECESSOR TABLE - REVIEWED, THE TABLE IS
000520A*           ALWAYS INITIALISED FRESH IN B010 SO WS-WALK-IDX MUST
000530B*           REACH THE START STATION'S ZERO PREDECESSOR. NO CHANGE.
000540C* SBW0077 - PKOSSA - 08/09/2006 - Y2K+ REVIEW - THIS PROGRAM
000550D*           STILL READS NO DATE FIELDS, NO CHANGE REQUIRED.
000560E*           SIGNED OFF.
000570*---------------------------------------------------------------
000580 EJECT
000590***************************************************************
000600 ENVIRONMENT DIVISION.
000610***************************************************************
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-AS400.
000640 OBJECT-COMPUTER. IBM-AS400.
000650 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000660***************************************************************
000670 DATA DIVISION.
000680***************************************************************
000690 WORKING-STORAGE SECTION.
000700 01  FILLER                       PIC X(24) VALUE
000710         "** PROGRAM SBWXSHRT **".
000720*----------------- PROGRAM WORKING STORAGE -------------------*
000730 01  WK-C-COMMON.
000740     COPY SBWCOMWS.
000750 01  WS-SHRT-TABLES.
000760     05  WS-SHRT-SETTLED-SW  OCCURS 60 TIMES  PIC X(01).
000770         88  WS-SHRT-SETTLED               VALUE "Y".
000780         88  WS-SHRT-UNSETTLED              VALUE "N".
000790     05  WS-SHRT-LABEL       OCCURS 60 TIMES
000800                             PIC 9(06)V9(02) COMP-3.
000810     05  WS-SHRT-PRED-IDX    OCCURS 60 TIMES  PIC 9(03) COMP.
000820     05  WS-SHRT-INFINITY             PIC 9(06)V9(02) COMP-3
000830                                      VALUE 999999.99.
000840     05  FILLER                       PIC X(04) VALUE SPACES.
000850 01  WS-SHRT-WORK.
000860     05  WS-START-IDX             PIC 9(03) VALUE ZERO COMP.
000870     05  WS-END-IDX               PIC 9(03) VALUE ZERO COMP.
000880     05  WS-PICK-IDX              PIC 9(03) VALUE ZERO COMP.
000890     05  WS-PICK-LABEL            PIC 9(06)V9(02) COMP-3.
000900     05  WS-SETTLE-COUNT          PIC 9(03) VALUE ZERO COMP.
000910     05  WS-END-SETTLED-SW        PIC X(01) VALUE "N".
000920     05  WS-EDGE-TO-IDX           PIC 9(03) VALUE ZERO COMP.
000930     05  WS-CANDIDATE-LABEL       PIC 9(06)V9(02) COMP-3.
000940     05  WS-SCAN-NAME             PIC X(20).
000950     05  WS-WALK-IDX              PIC 9(03) VALUE ZERO COMP.
000960     05  WS-REV-COUNT             PIC 9(03) VALUE ZERO COMP.
000970     05  WS-REV-SUB               PIC 9(03) VALUE ZERO COMP.
000980     05  FILLER                   PIC X(06) VALUE SPACES.
000990 01  WS-REVERSE-AREA.
001000     05  WS-REVERSE-LIST  OCCURS 60 TIMES        PIC X(20).
001010     05  FILLER                   PIC X(04) VALUE SPACES.
001020***************************************************************
001030 LINKAGE SECTION.
001040***************************************************************
001050 01  SBW-NETWORK-TABLES.
001060     COPY SBWNETWK.
001070 01  WK-C-SHRT-RECORD.
001080     COPY SBWSHRT.
001090 EJECT
001100***************************************************************
001110 PROCEDURE DIVISION USING SBW-NETWORK-TABLES WK-C-SHRT-RECORD.
001120***************************************************************
001130 MAIN-MODULE.
001140     MOVE "N" TO WK-C-SHRT-FOUND-SW.
001150     PERFORM A000-LOCATE-ENDPOINTS
001160        THRU A099-LOCATE-ENDPOINTS-EX.
001170     IF WS-START-IDX NOT = ZERO
001180        AND WS-END-IDX NOT = ZERO
001190        PERFORM B000-INITIALISE-LABELS
001200           THRU B099-INITIALISE-LABELS-EX
001210        PERFORM C000-RUN-DIJKSTRA-LOOP
001220           THRU C099-RUN-DIJKSTRA-LOOP-EX
001230           VARYING WS-SETTLE-COUNT FROM 1 BY 1
001240           UNTIL WS-SETTLE-COUNT > SBW-STATION-COUNT
001250              OR WS-END-SETTLED-SW = "Y"
001260        IF WS-SHRT-SETTLED (WS-END-IDX)
001270           MOVE "Y" TO WK-C-SHRT-FOUND-SW
001280           PERFORM D000-BUILD-RESULT-PATH
001290              THRU D099-BUILD-RESULT-PATH-EX
001300        END-IF
001310     END-IF.
001320     GO TO END-PROGRAM.
001330 EJECT
001340*---------------------------------------------------------------*
001350 A000-LOCATE-ENDPOINTS.
001360*---------------------------------------------------------------*
001370     PERFORM A010-CHECK-ONE-STATION
001380        THRU A010-CHECK-ONE-STATION-EX
001390        VARYING SBW-STA-IDX FROM 1 BY 1
001400        UNTIL SBW-STA-IDX > SBW-STATION-COUNT.
001410 A099-LOCATE-ENDPOINTS-EX.
001420     EXIT.
001430*---------------------------------------------------------------*
001440 A010-CHECK-ONE-STATION.
001450*---------------------------------------------------------------*
001460     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-SHRT-START
001470        MOVE SBW-STA-IDX TO WS-START-IDX
001480     END-IF.
001490     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-SHRT-END
001500        MOVE SBW-STA-IDX TO WS-END-IDX
001510     END-IF.
001520 A010-CHECK-ONE-STATION-EX.
001530     EXIT.
001540 EJECT
001550*---------------------------------------------------------------*
001560 B000-INITIALISE-LABELS.
001570*---------------------------------------------------------------*
001580     PERFORM B010-INITIALISE-ONE-LABEL
001590        THRU B010-INITIALISE-ONE-LABEL-EX
001600        VARYING SBW-STA-IDX FROM 1 BY 1
001610        UNTIL SBW-STA-IDX > SBW-STATION-COUNT.
001620     MOVE ZERO TO WS-SHRT-LABEL (WS-START-IDX).
001630 B099-INITIALISE-LABELS-EX.
001640     EXIT.
001650*---------------------------------------------------------------*
001660 B010-INITIALISE-ONE-LABEL.
001670*---------------------------------------------------------------*
001680     MOVE "N" TO WS-SHRT-SETTLED-SW (SBW-STA-IDX).
001690     MOVE WS-SHRT-INFINITY TO WS-SHRT-LABEL (SBW-STA-IDX).
001700     MOVE ZERO TO WS-SHRT-PRED-IDX (SBW-STA-IDX).
001710 B010-INITIALISE-ONE-LABEL-EX.
001720     EXIT.
001730 EJECT
001740*---------------------------------------------------------------*
001750 C000-RUN-DIJKSTRA-LOOP.
001760*---------------------------------------------------------------*
001770     MOVE WS-SHRT-INFINITY TO WS-PICK-LABEL.
001780     MOVE ZERO TO WS-PICK-IDX.
001790     PERFORM C010-CONSIDER-ONE-STATION
001800        THRU C010-CONSIDER-ONE-STATION-EX
001810        VARYING SBW-STA-IDX FROM 1 BY 1
001820        UNTIL SBW-STA-IDX > SBW-STATION-COUNT.
001830     IF WS-PICK-IDX NOT = ZERO
001840        MOVE "Y" TO WS-SHRT-SETTLED-SW (WS-PICK-IDX)
001850        IF WS-PICK-IDX = WS-END-IDX
001860           MOVE "Y" TO WS-END-SETTLED-SW
001870        ELSE
001880           PERFORM D900-RELAX-EDGES-FROM-PICK
001890              THRU D900-RELAX-EDGES-FROM-PICK-EX
001900        END-IF
001910     ELSE
001920        MOVE "Y" TO WS-END-SETTLED-SW
001930     END-IF.
001940 C099-RUN-DIJKSTRA-LOOP-EX.
001950     EXIT.
001960*---------------------------------------------------------------*
001970 C010-CONSIDER-ONE-STATION.
001980*---------------------------------------------------------------*
001990     IF WS-SHRT-UNSETTLED (SBW-STA-IDX)
002000        AND WS-SHRT-LABEL (SBW-STA-IDX) < WS-PICK-LABEL
002010        MOVE WS-SHRT-LABEL (SBW-STA-IDX) TO WS-PICK-LABEL
002020        MOVE SBW-STA-IDX TO WS-PICK-IDX
002030     END-IF.
002040 C010-CONSIDER-ONE-STATION-EX.
002050     EXIT.
002060 EJECT
002070*---------------------------------------------------------------*
002080 D900-RELAX-EDGES-FROM-PICK.
002090*---------------------------------------------------------------*
002100     MOVE SBW-STA-NAME (WS-PICK-IDX) TO WS-SCAN-NAME.
002110     PERFORM D910-CONSIDER-ONE-EDGE
002120        THRU D910-CONSIDER-ONE-EDGE-EX
002130        VARYING SBW-EDG-IDX FROM 1 BY 1
002140        UNTIL SBW-EDG-IDX > SBW-EDGE-COUNT.
002150 D900-RELAX-EDGES-FROM-PICK-EX.
002160     EXIT.
002170*---------------------------------------------------------------*
002180 D910-CONSIDER-ONE-EDGE.
002190*---------------------------------------------------------------*
002200     IF SBW-EDG-FROM (SBW-EDG-IDX) = WS-SCAN-NAME
002210        MOVE ZERO TO WS-EDGE-TO-IDX
002220        PERFORM D920-LOCATE-EDGE-TARGET
002230           THRU D920-LOCATE-EDGE-TARGET-EX
002240           VARYING SBW-STA-IDX FROM 1 BY 1
002250           UNTIL SBW-STA-IDX > SBW-STATION-COUNT
002260              OR WS-EDGE-TO-IDX NOT = ZERO
002270        IF WS-EDGE-TO-IDX NOT = ZERO
002280           COMPUTE WS-CANDIDATE-LABEL =
002290              WS-PICK-LABEL + SBW-EDG-DISTANCE (SBW-EDG-IDX)
002300           IF WS-CANDIDATE-LABEL < WS-SHRT-LABEL (WS-EDGE-TO-IDX)
002310              MOVE WS-CANDIDATE-LABEL TO
002320                 WS-SHRT-LABEL (WS-EDGE-TO-IDX)
002330              MOVE WS-PICK-IDX TO
002340                 WS-SHRT-PRED-IDX (WS-EDGE-TO-IDX)
002350           END-IF
002360        END-IF
002370     END-IF.
002380 D910-CONSIDER-ONE-EDGE-EX.
002390     EXIT.
002400*---------------------------------------------------------------*
002410 D920-LOCATE-EDGE-TARGET.
002420*---------------------------------------------------------------*
002430     IF SBW-STA-NAME (SBW-STA-IDX) = SBW-EDG-TO (SBW-EDG-IDX)
002440        MOVE SBW-STA-IDX TO WS-EDGE-TO-IDX
002450     END-IF.
002460 D920-LOCATE-EDGE-TARGET-EX.
002470     EXIT.
002480 EJECT
002490*---------------------------------------------------------------*
002500 D000-BUILD-RESULT-PATH.
002510*---------------------------------------------------------------*
002520*    WALK BACKWARD FROM THE END STATION THROUGH ITS PREDECESSORS
002530*    INTO A SCRATCH LIST, THEN COPY THAT LIST TO THE OUTPUT
002540*    RECORD IN REVERSE ORDER SO IT READS START-TO-END.
002550*---------------------------------------------------------------*
002560     MOVE WS-SHRT-LABEL (WS-END-IDX) TO WK-C-SHRT-TOT-DIST.
002570     MOVE ZERO TO WS-REV-COUNT.
002580     MOVE WS-END-IDX TO WS-WALK-IDX.
002590     PERFORM D010-APPEND-WALK-STEP
002600        THRU D010-APPEND-WALK-STEP-EX
002610        UNTIL WS-WALK-IDX = ZERO.
002620     PERFORM D100-COPY-STATIONS-IN-ORDER
002630        THRU D199-COPY-STATIONS-IN-ORDER-EX.
002640 D099-BUILD-RESULT-PATH-EX.
002650     EXIT.
002660*---------------------------------------------------------------*
002670 D010-APPEND-WALK-STEP.
002680*---------------------------------------------------------------*
002690     ADD 1 TO WS-REV-COUNT.
002700     MOVE SBW-STA-NAME (WS-WALK-IDX) TO
002710        WS-REVERSE-LIST (WS-REV-COUNT).
002720     MOVE WS-SHRT-PRED-IDX (WS-WALK-IDX) TO WS-WALK-IDX.
002730 D010-APPEND-WALK-STEP-EX.
002740     EXIT.
002750 EJECT
002760*---------------------------------------------------------------*
002770 D100-COPY-STATIONS-IN-ORDER.
002780*---------------------------------------------------------------*
002790     MOVE WS-REV-COUNT TO WK-C-SHRT-STA-COUNT.
002800     PERFORM D110-COPY-ONE-STATION
002810        THRU D110-COPY-ONE-STATION-EX
002820        VARYING WS-REV-SUB FROM 1 BY 1
002830        UNTIL WS-REV-SUB > WS-REV-COUNT.
002840 D199-COPY-STATIONS-IN-ORDER-EX.
002850     EXIT.
002860*---------------------------------------------------------------*
002870 D110-COPY-ONE-STATION.
002880*---------------------------------------------------------------*
002890     MOVE WS-REVERSE-LIST (WS-REV-COUNT - WS-REV-SUB + 1) TO
002900        WK-C-SHRT-STA-LIST (WS-REV-SUB).
002910 D110-COPY-ONE-STATION-EX.
002920     EXIT.
002930 END-PROGRAM.
002940     EXIT PROGRAM.
002950***************************************************************
002960**************** END OF PROGRAM SOURCE - SBWXSHRT *************
002970***************************************************************
