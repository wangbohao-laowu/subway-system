000100***************************************************************
000110* SBWTRFS.CPYBK
000120* LINKAGE RECORD FOR CALLED ROUTINE SBWXTRFS - TRANSFER STATION
000130* QUERY. NO INPUT - THE WHOLE STATION TABLE IS SCANNED.
000140***************************************************************
000150* AMENDMENT HISTORY:
000160*---------------------------------------------------------------
000170* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000180*---------------------------------------------------------------
000190 01  WK-C-TRFS-RECORD.
000200     05  WK-C-TRFS-OUTPUT.
000210         10  WK-C-TRFS-COUNT          PIC 9(03) VALUE ZERO
000220                                      COMP-3.
000230         10  WK-C-TRFS-LIST OCCURS 60 TIMES.
000240             15  WK-C-TRFS-STATION    PIC X(20).
000250             15  WK-C-TRFS-LNCNT      PIC 9(02) COMP-3.
000260             15  WK-C-TRFS-LINES      PIC X(60).
000270         10  FILLER                   PIC X(08).
