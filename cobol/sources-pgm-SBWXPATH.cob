000100***************************************************************
000110 IDENTIFICATION DIVISION.
000120***************************************************************
000130 PROGRAM-ID.      SBWXPATH.
000140 AUTHOR.          R BEAUMONT.
000150 INSTALLATION.    CITY TRANSIT AUTHORITY - I.S. DIV.
000160 DATE-WRITTEN.    18 MAR 1991.
000170 DATE-COMPILED.   18 MAR 1991.
000180 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000190*
000200*DESCRIPTION :  CALLED ROUTINE TO LIST EVERY SIMPLE PATH (NO
000210*               STATION VISITED TWICE) BETWEEN A START AND AN
000220*               END STATION. THIS SHOP'S COMPILER HAS NO
000230*               RECURSIVE CALL FACILITY, SO THE DEPTH-FIRST WALK
000240*               IS DONE WITH AN EXPLICIT STACK OF SEARCH FRAMES
000250*               IN WORKING STORAGE - EACH FRAME CARRIES ITS OWN
000260*               COPY OF THE VISITED-STATION FLAGS AND THE
000270*               IN-PROGRESS PATH, SO ONE BRANCH POPPING BACK
000280*               NEVER DISTURBS A SIBLING BRANCH'S BOOKKEEPING.
000290*               THE OUTPUT TABLE IS CAPPED AT 20 COMPLETED PATHS
000300*               - SEE SBWPATH COPYBOOK HISTORY.
000310*
000320*===============================================================
000330* HISTORY OF MODIFICATION:
000340*===============================================================
000350* SBW0003 - RBEAUM - 18/03/1991 - INITIAL VERSION.
000360* SBW0019 - THALLD - 16/09/1992 - RAISED WS-DFS-STACK AND THE
000370*           VISITED-FLAG TABLE FROM A 40-STATION TO A 60-STATION
000380*           NETWORK TO MATCH SBWNETWK COPYBOOK CHANGE.
000390* SBW0037 - THALLD - 09/03/1998 - CAP THE OUTPUT LIST AT 20
000400*           PATHS AND SET WK-C-PATH-TRUNC-SW - SEE THE STORY IN
000410*           THE SBWPATH COPYBOOK.
000420* SBW0041 - PKOSSA - 06/11/1998 - Y2K REVIEW - THIS PROGRAM READS
000430*           NO DATE FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
000440* SBW0049 - PKOSSA - 28/07/1999 - CORRECTED HEADER COMMENT THAT
000450*           STILL DESCRIBED THE OLD 40-STATION NETWORK.
000460* SBW0057 - THALLD - 05/03/2001 - REVIEWED THE 30-FRAME STACK
000470*           DEPTH AGAINST THE 60-STATION NETWORK - A SIMPLE PATH
000480*           CANNOT REVISIT A STATION SO 30 FRAMES REMAINS AMPLE.
000490*           NO CHANGE REQUIRED.
000500* SBW0062 - RBEAUM - 26/09/2002 - REVIEWED AGAINST FIN AUDIT
000510*           CHECKLIST FA-02-17, NO CHANGE REQUIRED.
000520* SBW0069 - THALLD - 14/10/2004 - THE 30-FRAME STACK DEPTH CAP
000530A*           IN C010-ADVANCE-TOP-FRAME WAS POPPING A FRAME WITH
000540B*           AN UNVISITED NEIGHBOUR STILL WAITING AND SAYING
000550C*           NOTHING ABOUT IT - A PLANNER RAN A LONG CROSS-CITY
000560D*           QUERY AND GOT A CLEAN-LOOKING LIST THAT WAS ACTUALLY
000570E*           MISSING BRANCHES. WK-C-PATH-TRUNC-SW IS NOW SET IN
000580F*           THAT ELSE LEG TOO, THE SAME AS THE EXISTING 20-PATH
000590G*           CAP IN D000-RECORD-COMPLETED-PATH.
000600H* SBW0073 - PKOSSA - 17/06/2006 - Y2K+ REVIEW - THIS PROGRAM
000610I*           STILL READS NO DATE FIELDS, NO CHANGE REQUIRED.
000620J*           SIGNED OFF.
000630*---------------------------------------------------------------
000640 EJECT
000650***************************************************************
000660 ENVIRONMENT DIVISION.
000670***************************************************************
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-AS400.
000700 OBJECT-COMPUTER. IBM-AS400.
000710 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
000720***************************************************************
000730 DATA DIVISION.
000740***************************************************************
000750 WORKING-STORAGE SECTION.
000760 01  FILLER                       PIC X(24) VALUE
000770         "** PROGRAM SBWXPATH **".
000780*----------------- PROGRAM WORKING STORAGE -------------------*
000790 01  WK-C-COMMON.
000800     COPY SBWCOMWS.
000810*
000820*    ------------------------------------------------------
000830*    EXPLICIT DEPTH-FIRST-SEARCH STACK. FRAME 1 IS THE START
000840*    STATION ITSELF; A NEW FRAME IS PUSHED FOR EACH STATION
000850*    REACHED BY FOLLOWING ONE EDGE OUT OF THE FRAME BELOW IT.
000860*    ------------------------------------------------------
000870 01  WS-DFS-STACK.
000880     05  WS-DFS-FRAME  OCCURS 30 TIMES.
000890         10  WS-DFS-STATION-IDX       PIC 9(03) VALUE ZERO COMP.
000900         10  WS-DFS-EDGE-PTR          PIC 9(04) VALUE ZERO COMP.
000910         10  WS-DFS-PATH-COUNT        PIC 9(03) VALUE ZERO COMP.
000920         10  WS-DFS-PATH-LIST  OCCURS 30 TIMES  PIC X(20).
000930         10  WS-DFS-VISITED-SW OCCURS 60 TIMES  PIC X(01).
000940             88  WS-DFS-VISITED               VALUE "Y".
000950             88  WS-DFS-NOT-VISITED            VALUE "N".
000960         10  WS-DFS-TOT-DIST          PIC 9(06)V9(02)
000970                                      VALUE ZERO COMP-3.
000980         10  FILLER               PIC X(04) VALUE SPACES.
000990     05  FILLER                   PIC X(04) VALUE SPACES.
001000 01  WS-PATH-WORK.
001010     05  WS-DFS-TOP               PIC 9(02) VALUE ZERO COMP.
001020     05  WS-START-IDX             PIC 9(03) VALUE ZERO COMP.
001030     05  WS-END-IDX               PIC 9(03) VALUE ZERO COMP.
001040     05  WS-NEXT-STA-IDX          PIC 9(03) VALUE ZERO COMP.
001050     05  WS-EDGE-STOP-SW          PIC X(01) VALUE "N".
001060     05  WS-COPY-SUB              PIC 9(03) VALUE ZERO COMP.
001070     05  FILLER                   PIC X(06) VALUE SPACES.
001080***************************************************************
001090 LINKAGE SECTION.
001100***************************************************************
001110 01  SBW-NETWORK-TABLES.
001120     COPY SBWNETWK.
001130 01  WK-C-PATH-RECORD.
001140     COPY SBWPATH.
001150 EJECT
001160***************************************************************
001170 PROCEDURE DIVISION USING SBW-NETWORK-TABLES WK-C-PATH-RECORD.
001180***************************************************************
001190 MAIN-MODULE.
001200     MOVE ZERO TO WK-C-PATH-COUNT.
001210     MOVE "N" TO WK-C-PATH-TRUNC-SW.
001220     PERFORM A000-LOCATE-ENDPOINTS
001230        THRU A099-LOCATE-ENDPOINTS-EX.
001240     IF WS-START-IDX NOT = ZERO
001250        AND WS-END-IDX NOT = ZERO
001260        PERFORM B000-PUSH-START-FRAME
001270           THRU B099-PUSH-START-FRAME-EX
001280        PERFORM C000-WALK-DFS-STACK
001290           THRU C099-WALK-DFS-STACK-EX
001300           UNTIL WS-DFS-TOP = ZERO
001310     END-IF.
001320     GO TO END-PROGRAM.
001330 EJECT
001340*---------------------------------------------------------------*
001350 A000-LOCATE-ENDPOINTS.
001360*---------------------------------------------------------------*
001370     PERFORM A010-CHECK-ONE-STATION
001380        THRU A010-CHECK-ONE-STATION-EX
001390        VARYING SBW-STA-IDX FROM 1 BY 1
001400        UNTIL SBW-STA-IDX > SBW-STATION-COUNT.
001410 A099-LOCATE-ENDPOINTS-EX.
001420     EXIT.
001430*---------------------------------------------------------------*
001440 A010-CHECK-ONE-STATION.
001450*---------------------------------------------------------------*
001460     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-PATH-START
001470        MOVE SBW-STA-IDX TO WS-START-IDX
001480     END-IF.
001490     IF SBW-STA-NAME (SBW-STA-IDX) = WK-C-PATH-END
001500        MOVE SBW-STA-IDX TO WS-END-IDX
001510     END-IF.
001520 A010-CHECK-ONE-STATION-EX.
001530     EXIT.
001540 EJECT
001550*---------------------------------------------------------------*
001560 B000-PUSH-START-FRAME.
001570*---------------------------------------------------------------*
001580     MOVE 1 TO WS-DFS-TOP.
001590     INITIALIZE WS-DFS-FRAME (WS-DFS-TOP).
001600     MOVE WS-START-IDX TO WS-DFS-STATION-IDX (WS-DFS-TOP).
001610     MOVE 1 TO WS-DFS-PATH-COUNT (WS-DFS-TOP).
001620     MOVE SBW-STA-NAME (WS-START-IDX) TO
001630        WS-DFS-PATH-LIST (WS-DFS-TOP 1).
001640     MOVE "Y" TO WS-DFS-VISITED-SW (WS-DFS-TOP WS-START-IDX).
001650 B099-PUSH-START-FRAME-EX.
001660     EXIT.
001670 EJECT
001680*---------------------------------------------------------------*
001690 C000-WALK-DFS-STACK.
001700*---------------------------------------------------------------*
001710*    LOOK AT THE TOP FRAME. IF ITS STATION IS THE TARGET, RECORD
001720*    THE COMPLETED PATH AND POP. OTHERWISE STEP ITS EDGE POINTER
001730*    FORWARD UNTIL AN UNVISITED NEIGHBOUR IS FOUND AND PUSH A NEW
001740*    FRAME FOR IT, OR POP WHEN THE EDGES ARE EXHAUSTED.
001750*---------------------------------------------------------------*
001760     IF WS-DFS-STATION-IDX (WS-DFS-TOP) = WS-END-IDX
001770        PERFORM D000-RECORD-COMPLETED-PATH
001780           THRU D099-RECORD-COMPLETED-PATH-EX
001790        SUBTRACT 1 FROM WS-DFS-TOP
001800     ELSE
001810        PERFORM C010-ADVANCE-TOP-FRAME
001820           THRU C099-ADVANCE-TOP-FRAME-EX
001830     END-IF.
001840 C099-WALK-DFS-STACK-EX.
001850     EXIT.
001860*---------------------------------------------------------------*
001870 C010-ADVANCE-TOP-FRAME.
001880*---------------------------------------------------------------*
001890     MOVE ZERO TO WS-NEXT-STA-IDX.
001900     MOVE "N" TO WS-EDGE-STOP-SW.
001910     PERFORM C020-SCAN-NEXT-EDGE
001920        THRU C020-SCAN-NEXT-EDGE-EX
001930        UNTIL WS-EDGE-STOP-SW = "Y"
001940           OR WS-DFS-EDGE-PTR (WS-DFS-TOP) > SBW-EDGE-COUNT.
001950     IF WS-NEXT-STA-IDX NOT = ZERO
001960        AND WS-DFS-TOP < 30
001970        PERFORM C030-PUSH-NEXT-FRAME
001980           THRU C030-PUSH-NEXT-FRAME-EX
001990     ELSE
002000        IF WS-NEXT-STA-IDX NOT = ZERO
002010           MOVE "Y" TO WK-C-PATH-TRUNC-SW
002020        END-IF
002030        SUBTRACT 1 FROM WS-DFS-TOP
002040     END-IF.
002050 C099-ADVANCE-TOP-FRAME-EX.
002060     EXIT.
002070*---------------------------------------------------------------*
002080 C020-SCAN-NEXT-EDGE.
002090*---------------------------------------------------------------*
002100     ADD 1 TO WS-DFS-EDGE-PTR (WS-DFS-TOP).
002110     IF WS-DFS-EDGE-PTR (WS-DFS-TOP) <= SBW-EDGE-COUNT
002120        SET SBW-EDG-IDX TO WS-DFS-EDGE-PTR (WS-DFS-TOP)
002130        IF SBW-EDG-FROM (SBW-EDG-IDX) =
002140           SBW-STA-NAME (WS-DFS-STATION-IDX (WS-DFS-TOP))
002150           PERFORM C025-LOCATE-EDGE-TARGET
002160              THRU C025-LOCATE-EDGE-TARGET-EX
002170           IF WS-NEXT-STA-IDX NOT = ZERO
002180              IF WS-DFS-VISITED (WS-DFS-TOP WS-NEXT-STA-IDX)
002190                 MOVE ZERO TO WS-NEXT-STA-IDX
002200              ELSE
002210                 MOVE "Y" TO WS-EDGE-STOP-SW
002220              END-IF
002230           END-IF
002240        END-IF
002250     END-IF.
002260 C020-SCAN-NEXT-EDGE-EX.
002270     EXIT.
002280*---------------------------------------------------------------*
002290 C025-LOCATE-EDGE-TARGET.
002300*---------------------------------------------------------------*
002310     MOVE ZERO TO WS-NEXT-STA-IDX.
002320     PERFORM C026-CHECK-ONE-STATION
002330        THRU C026-CHECK-ONE-STATION-EX
002340        VARYING SBW-STA-IDX FROM 1 BY 1
002350        UNTIL SBW-STA-IDX > SBW-STATION-COUNT
002360           OR WS-NEXT-STA-IDX NOT = ZERO.
002370 C025-LOCATE-EDGE-TARGET-EX.
002380     EXIT.
002390*---------------------------------------------------------------*
002400 C026-CHECK-ONE-STATION.
002410*---------------------------------------------------------------*
002420     IF SBW-STA-NAME (SBW-STA-IDX) = SBW-EDG-TO (SBW-EDG-IDX)
002430        MOVE SBW-STA-IDX TO WS-NEXT-STA-IDX
002440     END-IF.
002450 C026-CHECK-ONE-STATION-EX.
002460     EXIT.
002470 EJECT
002480*---------------------------------------------------------------*
002490 C030-PUSH-NEXT-FRAME.
002500*---------------------------------------------------------------*
002510*    THE NEW FRAME'S VISITED FLAGS AND IN-PROGRESS PATH ARE A
002520*    COPY OF THE FRAME BELOW IT, NOT A SHARED COPY - A SIBLING
002530*    BRANCH EXPLORED LATER OFF THE SAME PARENT MUST START FROM
002540*    THE PARENT'S OWN BOOKKEEPING, NOT WHATEVER THIS BRANCH LEFT
002550*    BEHIND.
002560*---------------------------------------------------------------*
002570     ADD 1 TO WS-DFS-TOP.
002580     MOVE WS-DFS-FRAME (WS-DFS-TOP - 1) TO
002590        WS-DFS-FRAME (WS-DFS-TOP).
002600     MOVE WS-NEXT-STA-IDX TO WS-DFS-STATION-IDX (WS-DFS-TOP).
002610     MOVE ZERO TO WS-DFS-EDGE-PTR (WS-DFS-TOP).
002620     ADD 1 TO WS-DFS-PATH-COUNT (WS-DFS-TOP).
002630     MOVE SBW-STA-NAME (WS-NEXT-STA-IDX) TO
002640        WS-DFS-PATH-LIST (WS-DFS-TOP
002650           WS-DFS-PATH-COUNT (WS-DFS-TOP)).
002660     MOVE "Y" TO WS-DFS-VISITED-SW (WS-DFS-TOP WS-NEXT-STA-IDX).
002670     PERFORM C040-ADD-EDGE-DISTANCE
002680        THRU C040-ADD-EDGE-DISTANCE-EX.
002690 C030-PUSH-NEXT-FRAME-EX.
002700     EXIT.
002710*---------------------------------------------------------------*
002720 C040-ADD-EDGE-DISTANCE.
002730*---------------------------------------------------------------*
002740     COMPUTE WS-DFS-TOT-DIST (WS-DFS-TOP) =
002750        WS-DFS-TOT-DIST (WS-DFS-TOP - 1) +
002760        SBW-EDG-DISTANCE (SBW-EDG-IDX).
002770 C040-ADD-EDGE-DISTANCE-EX.
002780     EXIT.
002790 EJECT
002800*---------------------------------------------------------------*
002810 D000-RECORD-COMPLETED-PATH.
002820*---------------------------------------------------------------*
002830     IF WK-C-PATH-COUNT < 20
002840        ADD 1 TO WK-C-PATH-COUNT
002850        MOVE WS-DFS-PATH-COUNT (WS-DFS-TOP) TO
002860           WK-C-PATH-STA-COUNT (WK-C-PATH-COUNT)
002870        MOVE WS-DFS-TOT-DIST (WS-DFS-TOP) TO
002880           WK-C-PATH-TOT-DIST (WK-C-PATH-COUNT)
002890        PERFORM D010-COPY-ONE-STATION
002900           THRU D010-COPY-ONE-STATION-EX
002910           VARYING WS-COPY-SUB FROM 1 BY 1
002920           UNTIL WS-COPY-SUB > WS-DFS-PATH-COUNT (WS-DFS-TOP)
002930     ELSE
002940        MOVE "Y" TO WK-C-PATH-TRUNC-SW
002950     END-IF.
002960 D099-RECORD-COMPLETED-PATH-EX.
002970     EXIT.
002980*---------------------------------------------------------------*
002990 D010-COPY-ONE-STATION.
003000*---------------------------------------------------------------*
003010     MOVE WS-DFS-PATH-LIST (WS-DFS-TOP WS-COPY-SUB) TO
003020        WK-C-PATH-STA-LIST (WK-C-PATH-COUNT WS-COPY-SUB).
003030 D010-COPY-ONE-STATION-EX.
003040     EXIT.
003050 END-PROGRAM.
003060     EXIT PROGRAM.
003070***************************************************************
003080**************** END OF PROGRAM SOURCE - SBWXPATH *************
003090***************************************************************
