000100***************************************************************
000110* SBWADDS.CPYBK
000120* LINKAGE RECORD FOR CALLED ROUTINE SBWXADDS - ADD ONE LINE
000130* SEGMENT TO THE NETWORK.
000140***************************************************************
000150* AMENDMENT HISTORY:
000160*---------------------------------------------------------------
000170* SBW0001 - RBEAUM - 11/03/1991 - INITIAL VERSION.
000180* SBW0014 - THALLD - 02/09/1993 - ADD WK-C-ADDS-TABLE-FULL 88
000190*           LEVEL, LOADER WAS ABENDING WITH NO EXPLANATION WHEN
000200*           A TABLE FILLED UP.
000210*---------------------------------------------------------------
000220 01  WK-C-ADDS-RECORD.
000230     05  WK-C-ADDS-INPUT.
000240         10  WK-C-ADDS-LINE-NAME      PIC X(20).
000250         10  WK-C-ADDS-STATION-A      PIC X(20).
000260         10  WK-C-ADDS-STATION-B      PIC X(20).
000270         10  WK-C-ADDS-DISTANCE       PIC 9(04)V9(02) COMP-3.
000280         10  FILLER                   PIC X(04).
000290     05  WK-C-ADDS-OUTPUT.
000300         10  WK-C-ADDS-RETURN-CD      PIC X(02) VALUE "00".
000310             88  WK-C-ADDS-OK                 VALUE "00".
000320             88  WK-C-ADDS-TABLE-FULL         VALUE "99".
000330         10  FILLER                   PIC X(10).
